000100******************************************************************
000200* This program is to print the end-of-run Ledger Control Totals
000300*    report.
000400*
000500* Used File
000600*    - Transaction History File (Line Sequential): TXNHIST
000700*    - Reject Log File (Line Sequential): REJLOG
000800*    - Ledger Control Report File: LEDGRPT.TXT
000900*
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 LDGRPT.
001400 AUTHOR.                     R G KOWALSKI.
001500 INSTALLATION.               TRUST ACCOUNTING SYSTEMS - DEPOSITS.
001600 DATE-WRITTEN.               APRIL 04, 1988.
001700 DATE-COMPILED.
001800 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
001900                              USE ONLY.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300*    88-04-04  RGK  0000  INITIAL VERSION - ONE CONTROL-TOTALS
002400*                         REPORT OFF THE NIGHT'S TRANSACTION
002500*                         HISTORY, NO TRANSACTION DETAIL LINES,
002600*                         BRANCH MANAGERS ASKED FOR TOTALS ONLY.
002700*    88-06-14  RGK  0212  ADDED THE REJECT-LOG PASS AND THE
002800*                         REJECTION BREAKDOWN BY REASON, TO
002900*                         MATCH THE REJECT-LOG ADDED TO LDGPOST
003000*                         THIS SAME RELEASE (TICKET TA-0212).
003100*    90-11-05  RGK  0227  ADDED THE TRANSFER FEE COLUMN AFTER
003200*                         THE FEE SPLIT INTO LDGFEE - THE
003300*                         TRANSFER LINE NOW SHOWS FEE INCOME
003400*                         SEPARATELY FROM PRINCIPAL MOVED.
003500*    93-05-30  RGK  0251  TRANSFER_IN LEGS NO LONGER COUNTED -
003600*                         THEY ARE THE SAME MONEY AS THE
003700*                         MATCHING TRANSFER_OUT LEG AND WERE
003800*                         DOUBLING THE TRANSFER VOLUME FIGURE
003900*                         (TICKET TA-0651).
004000*    95-09-11  DTC  0301  ADDED WS-RPT-TRACE-SWITCH FOR THE
004100*                         RECONCILEMENT RUN, DEFAULTS OFF.
004200*    98-12-04  LDW  0355  Y2K CERTIFICATION - REPORT DATE IS
004300*                         ACCEPTED 4-DIGIT YEAR ALREADY, NO
004400*                         CODE CHANGE REQUIRED, REVIEWED AND
004500*                         SIGNED OFF.
004550*    02-05-14  JWB  0402  REJECT BREAKDOWN CONFIRMED TO INCLUDE
004560*                         THE NEW T005 SAME-ACCOUNT-TRANSFER
004570*                         REASON CODE AFTER LDGPOST TICKET
004580*                         TA-0980 WENT IN, NO CODE CHANGE
004590*                         REQUIRED (TICKET TA-1081).
004600*-----------------------------------------------------------------
004700******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            IBM-4381.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT                SECTION.
005600 FILE-CONTROL.
005700     SELECT  TRANSACTION-HISTORY-IN
005800             ASSIGN TO "TXNHIST"
005900             ORGANIZATION IS LINE SEQUENTIAL
006000             FILE STATUS IS WS-TXNHIST-FILE-STATUS.
006100
006200     SELECT  REJECT-LOG-IN
006300             ASSIGN TO "REJLOG"
006400             ORGANIZATION IS LINE SEQUENTIAL
006500             FILE STATUS IS WS-REJLOG-FILE-STATUS.
006600
006700     SELECT  LEDGER-REPORT-OUT
006800             ASSIGN TO "LEDGRPT"
006900             ORGANIZATION IS LINE SEQUENTIAL.
007000
007100******************************************************************
007200 DATA                        DIVISION.
007300*-----------------------------------------------------------------
007400 FILE                        SECTION.
007500 FD  TRANSACTION-HISTORY-IN
007600     RECORD CONTAINS 192 CHARACTERS
007700     DATA RECORD IS TRANSACTION-HISTORY-RECORD.
007800     COPY "COPYBOOKS\TXNHIST.CPY".
007900
008000 FD  REJECT-LOG-IN
008100     RECORD CONTAINS 168 CHARACTERS
008200     DATA RECORD IS REJECT-LOG-RECORD.
008300     COPY "COPYBOOKS\REJLOG.CPY".
008400
008500 FD  LEDGER-REPORT-OUT
008600     RECORD CONTAINS 60 CHARACTERS
008700     DATA RECORD IS LEDGER-REPORT-LINE.
008800 01  LEDGER-REPORT-LINE          PIC X(60).
008900
009000*-----------------------------------------------------------------
009100 WORKING-STORAGE             SECTION.
009200*-----------------------------------------------------------------
009300*    used to spell out the weekday name on the report title,
009400*    same table shape this shop has used since the deposit
009500*    system's first report
009600 01  DAY-RECORD.
009700     05  FILLER              PIC X(09) VALUE "Monday".
009800     05  FILLER              PIC X(09) VALUE "Tuesday".
009900     05  FILLER              PIC X(09) VALUE "Wednesday".
010000     05  FILLER              PIC X(09) VALUE "Thursday".
010100     05  FILLER              PIC X(09) VALUE "Friday".
010200     05  FILLER              PIC X(09) VALUE "Saturday".
010300     05  FILLER              PIC X(09) VALUE "Sunday".
010400 01  DAY-TABLE REDEFINES DAY-RECORD.
010500     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
010600
010700*    report title line
010800 01  LEDGER-TITLE.
010900     05  FILLER              PIC X(09) VALUE SPACES.
011000     05  FILLER              PIC X(24)
011100                             VALUE "LEDGER CONTROL TOTALS (".
011200     05  DAY-NAME            PIC X(10).
011300     05  DSP-DATE.
011400         10  DSP-YEAR        PIC 9(04).
011500         10  FILLER          PIC X(01) VALUE "/".
011600         10  DSP-MONTH       PIC 9(02).
011700         10  FILLER          PIC X(01) VALUE "/".
011800         10  DSP-DAY         PIC 9(02).
011900     05  FILLER              PIC X(01) VALUE ")".
012000
012100*    column header line for the three movement-type totals
012200 01  LEDGER-HEADER.
012300     05  FILLER              PIC X(01) VALUE SPACES.
012400     05  FILLER              PIC X(13) VALUE "MOVEMENT TYPE".
012500     05  FILLER              PIC X(08) VALUE "  COUNT".
012600     05  FILLER              PIC X(16) VALUE "     AMOUNT".
012700     05  FILLER              PIC X(14) VALUE "     FEE".
012800
012900*    one line per movement type - DEPOSIT, WITHDRAWAL, TRANSFER
013000 01  LEDGER-TOTALS-LINE.
013100     05  LT-TYPE-NAME        PIC X(13).
013200     05  FILLER              PIC X(01) VALUE SPACES.
013300     05  LT-COUNT-O          PIC ZZZ,ZZ9.
013400     05  FILLER              PIC X(02) VALUE SPACES.
013500     05  LT-AMOUNT-O         PIC $,$$$,$$$,$$9.99.
013600     05  FILLER              PIC X(02) VALUE SPACES.
013700     05  LT-FEE-O            PIC $$$,$$9.99.
013800
013900*    rejection breakdown header and one line per reason code
014000 01  REJECT-HEADER.
014100     05  FILLER              PIC X(01) VALUE SPACES.
014200     05  FILLER              PIC X(20) VALUE "REJECTIONS BY REASON".
014300
014400 01  REJECT-DETAIL-LINE.
014500     05  RD-REASON-NAME      PIC X(30).
014600     05  RD-COUNT-O          PIC ZZZ,ZZ9.
014700
014800*    grand total line, all money actually posted plus fee income
014900 01  GRAND-TOTAL-LINE.
015000     05  FILLER              PIC X(01) VALUE SPACES.
015100     05  FILLER              PIC X(20) VALUE "GRAND TOTAL POSTED".
015200     05  GT-AMOUNT-O         PIC $,$$$,$$$,$$9.99.
015300     05  FILLER              PIC X(02) VALUE SPACES.
015400     05  GT-FEE-O            PIC $$$,$$9.99.
015500
015600*    footer, records read off each input file
015700 01  LEDGER-FOOTER.
015800     05  FILLER              PIC X(02) VALUE SPACES.
015900     05  FOOTER-NAME         PIC X(24).
016000     05  FOOTER-COUNTER      PIC ZZZ,ZZ9.
016100
016200 01  SWITCHES-AND-COUNTERS.
016300     05  WS-TXNHIST-EOF-SW           PIC X(01) VALUE 'N'.
016400         88  WS-TXNHIST-EOF                     VALUE 'Y'.
016500     05  WS-REJLOG-EOF-SW            PIC X(01) VALUE 'N'.
016600         88  WS-REJLOG-EOF                       VALUE 'Y'.
016700     05  WS-RPT-TRACE-SWITCH         PIC X(01) VALUE 'N'.
016800         88  WS-RPT-TRACE-ON                     VALUE 'Y'.
016900     05  WS-TXNHIST-READ-COUNT       PIC 9(07) COMP VALUE ZERO.
017000     05  WS-REJLOG-READ-COUNT        PIC 9(07) COMP VALUE ZERO.
017100     05  WS-DEPOSIT-COUNT            PIC 9(07) COMP VALUE ZERO.
017200     05  WS-WITHDRAWAL-COUNT         PIC 9(07) COMP VALUE ZERO.
017300     05  WS-TRANSFER-COUNT           PIC 9(07) COMP VALUE ZERO.
017400     05  WS-REJ-ACCOUNT-NOT-FOUND-CT PIC 9(07) COMP VALUE ZERO.
017500     05  WS-REJ-INSUFF-BALANCE-CT    PIC 9(07) COMP VALUE ZERO.
017600     05  WS-REJ-DAILY-WD-LIMIT-CT    PIC 9(07) COMP VALUE ZERO.
017700     05  WS-REJ-DAILY-XFER-LIMIT-CT  PIC 9(07) COMP VALUE ZERO.
017800     05  WS-REJ-SAME-ACCOUNT-CT      PIC 9(07) COMP VALUE ZERO.
017900     05  WS-REJ-OTHER-CT             PIC 9(07) COMP VALUE ZERO.
018000
018100 01  ACCUMULATORS.
018200     05  WS-DEPOSIT-TOTAL            PIC S9(13)V99 COMP-3
018300                                      VALUE ZERO.
018400     05  WS-WITHDRAWAL-TOTAL         PIC S9(13)V99 COMP-3
018500                                      VALUE ZERO.
018600     05  WS-TRANSFER-TOTAL           PIC S9(13)V99 COMP-3
018700                                      VALUE ZERO.
018800     05  WS-TRANSFER-FEE-TOTAL       PIC S9(13)V99 COMP-3
018900                                      VALUE ZERO.
019000     05  WS-GRAND-TOTAL              PIC S9(13)V99 COMP-3
019100                                      VALUE ZERO.
019200
019300*    byte-level trace views of the two biggest accumulators, for
019400*    the reconcilement run - see change log 95-09-11
019500 01  WS-DEPOSIT-TRACE-AREA.
019600     05  WS-DEPOSIT-TRACE-PACKED     PIC S9(13)V99 COMP-3.
019700 01  WS-DEPOSIT-TRACE-AREA-X REDEFINES WS-DEPOSIT-TRACE-AREA.
019800     05  WS-DEPOSIT-TRACE-X          PIC X(08).
019900
020000 01  WS-WITHDRAWAL-TRACE-AREA.
020100     05  WS-WITHDRAWAL-TRACE-PACKED  PIC S9(13)V99 COMP-3.
020200 01  WS-WITHDRAWAL-TRACE-AREA-X
020300                              REDEFINES WS-WITHDRAWAL-TRACE-AREA.
020400     05  WS-WITHDRAWAL-TRACE-X       PIC X(08).
020500
020600 01  CURRENT-DATE.
020700     05  CUR-YEAR                    PIC 9(04).
020800     05  CUR-MONTH                   PIC 9(02).
020900     05  CUR-DAY                     PIC 9(02).
021000
021100 01  DAY-IN                          PIC 9(01).
021200
021300 01  WS-FILE-STATUSES.
021400     05  WS-TXNHIST-FILE-STATUS      PIC X(02).
021500     05  WS-REJLOG-FILE-STATUS       PIC X(02).
021600
021700******************************************************************
021800 PROCEDURE                   DIVISION.
021900*-----------------------------------------------------------------
022000* Main procedure
022100*-----------------------------------------------------------------
022200 100-PRINT-LEDGER-REPORT.
022300     PERFORM 200-INITIATE-LEDGER-REPORT.
022400     PERFORM 200-ACCUMULATE-TRANSACTION-TOTALS
022500         UNTIL WS-TXNHIST-EOF.
022600     PERFORM 200-ACCUMULATE-REJECT-TOTALS
022700         UNTIL WS-REJLOG-EOF.
022800     PERFORM 200-TERMINATE-LEDGER-REPORT.
022900
023000     STOP RUN.
023100
023200******************************************************************
023300* Open input & print files, initialize counters, print the
023400* title and column headers, read the first record of each
023500* input file.
023600*-----------------------------------------------------------------
023700 200-INITIATE-LEDGER-REPORT.
023800     PERFORM 300-OPEN-REPORT-FILES.
023900     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
024000     PERFORM 300-PRINT-REPORT-TITLE.
024100     PERFORM 300-PRINT-REPORT-HEADERS.
024200     PERFORM 300-READ-TRANSACTION-HISTORY.
024300     PERFORM 300-READ-REJECT-LOG.
024400
024500*-----------------------------------------------------------------
024600* Classify one transaction-history row into the running totals,
024700* TRANSFER_IN legs are skipped - see change log 93-05-30.
024800*-----------------------------------------------------------------
024900 200-ACCUMULATE-TRANSACTION-TOTALS.
025000     PERFORM 300-CLASSIFY-TRANSACTION.
025100     PERFORM 300-READ-TRANSACTION-HISTORY.
025200
025300*-----------------------------------------------------------------
025400* Classify one reject-log row into the rejection breakdown.
025500*-----------------------------------------------------------------
025600 200-ACCUMULATE-REJECT-TOTALS.
025700     PERFORM 300-CLASSIFY-REJECT.
025800     PERFORM 300-READ-REJECT-LOG.
025900
026000*-----------------------------------------------------------------
026100* Print the three movement-type lines, the rejection breakdown
026200* and the grand total, then the footer, then close all files.
026300*-----------------------------------------------------------------
026400 200-TERMINATE-LEDGER-REPORT.
026500     PERFORM 300-PRINT-DEPOSIT-LINE.
026600     PERFORM 300-PRINT-WITHDRAWAL-LINE.
026700     PERFORM 300-PRINT-TRANSFER-LINE.
026800     PERFORM 300-PRINT-REJECT-BREAKDOWN.
026900     PERFORM 300-PRINT-GRAND-TOTAL-LINE.
027000     PERFORM 300-PRINT-REPORT-FOOTER.
027100     PERFORM 900-TRACE-LEDGER-TOTALS.
027200     PERFORM 300-CLOSE-REPORT-FILES.
027300
027400******************************************************************
027500 300-OPEN-REPORT-FILES.
027600     OPEN    INPUT   TRANSACTION-HISTORY-IN
027700             INPUT   REJECT-LOG-IN
027800             OUTPUT  LEDGER-REPORT-OUT.
027900
028000*-----------------------------------------------------------------
028100 300-INITIALIZE-SWITCHES-AND-COUNTERS.
028200     INITIALIZE SWITCHES-AND-COUNTERS ACCUMULATORS.
028300
028400*-----------------------------------------------------------------
028500 300-READ-TRANSACTION-HISTORY.
028600     READ TRANSACTION-HISTORY-IN
028700         AT END      MOVE 'Y' TO WS-TXNHIST-EOF-SW
028800         NOT AT END  ADD 1 TO WS-TXNHIST-READ-COUNT.
028900
029000*-----------------------------------------------------------------
029100 300-READ-REJECT-LOG.
029200     READ REJECT-LOG-IN
029300         AT END      MOVE 'Y' TO WS-REJLOG-EOF-SW
029400         NOT AT END  ADD 1 TO WS-REJLOG-READ-COUNT.
029500
029600*-----------------------------------------------------------------
029700 300-PRINT-REPORT-TITLE.
029800     ACCEPT  CURRENT-DATE        FROM DATE YYYYMMDD.
029900     MOVE    CUR-YEAR            TO  DSP-YEAR.
030000     MOVE    CUR-MONTH           TO  DSP-MONTH.
030100     MOVE    CUR-DAY             TO  DSP-DAY.
030200     ACCEPT  DAY-IN              FROM DAY-OF-WEEK.
030300     MOVE    WEEKDAY(DAY-IN)     TO  DAY-NAME.
030400     WRITE   LEDGER-REPORT-LINE  FROM LEDGER-TITLE
030500             AFTER ADVANCING 1   LINES.
030600
030700*-----------------------------------------------------------------
030800 300-PRINT-REPORT-HEADERS.
030900     WRITE   LEDGER-REPORT-LINE  FROM LEDGER-HEADER
031000             AFTER ADVANCING 2   LINES.
031100     MOVE    SPACES              TO LEDGER-REPORT-LINE.
031200     WRITE   LEDGER-REPORT-LINE.
031300
031400*-----------------------------------------------------------------
031500* DEPOSIT postings add straight to the deposit accumulators,
031600* WITHDRAWAL to the withdrawal accumulators, TRANSFER_OUT is
031700* the only transfer leg counted (see change log 93-05-30),
031800* TRANSFER_IN falls through unchanged.
031900*-----------------------------------------------------------------
032000 300-CLASSIFY-TRANSACTION.
032100     EVALUATE TXN-TYPE
032200         WHEN 'DEPOSIT'
032300             ADD 1 TO WS-DEPOSIT-COUNT
032400             ADD TXN-AMOUNT TO WS-DEPOSIT-TOTAL
032500             ADD TXN-AMOUNT TO WS-GRAND-TOTAL
032600         WHEN 'WITHDRAWAL'
032700             ADD 1 TO WS-WITHDRAWAL-COUNT
032800             ADD TXN-AMOUNT TO WS-WITHDRAWAL-TOTAL
032900             ADD TXN-AMOUNT TO WS-GRAND-TOTAL
033000         WHEN 'TRANSFER_OUT'
033100             ADD 1 TO WS-TRANSFER-COUNT
033200             ADD TXN-AMOUNT TO WS-TRANSFER-TOTAL
033300             ADD TXN-FEE TO WS-TRANSFER-FEE-TOTAL
033400             ADD TXN-AMOUNT TO WS-GRAND-TOTAL
033500         WHEN OTHER
033600             CONTINUE
033700     END-EVALUATE.
033800
033900*-----------------------------------------------------------------
034000* one reject-log row per rejected request, broken out by the
034100* reason code carried on RL-REASON-CODE.
034200*-----------------------------------------------------------------
034300 300-CLASSIFY-REJECT.
034400     EVALUATE TRUE
034500         WHEN RL-ACCOUNT-NOT-FOUND
034600             ADD 1 TO WS-REJ-ACCOUNT-NOT-FOUND-CT
034700         WHEN RL-INSUFFICIENT-BALANCE
034800             ADD 1 TO WS-REJ-INSUFF-BALANCE-CT
034900         WHEN RL-DAILY-WITHDRAWAL-LIMIT
035000             ADD 1 TO WS-REJ-DAILY-WD-LIMIT-CT
035100         WHEN RL-DAILY-TRANSFER-LIMIT
035200             ADD 1 TO WS-REJ-DAILY-XFER-LIMIT-CT
035300         WHEN RL-SAME-ACCOUNT-TRANSFER
035400             ADD 1 TO WS-REJ-SAME-ACCOUNT-CT
035500         WHEN OTHER
035600             ADD 1 TO WS-REJ-OTHER-CT
035700     END-EVALUATE.
035800
035900*-----------------------------------------------------------------
036000 300-PRINT-DEPOSIT-LINE.
036100     MOVE 'DEPOSIT'          TO LT-TYPE-NAME.
036200     MOVE WS-DEPOSIT-COUNT   TO LT-COUNT-O.
036300     MOVE WS-DEPOSIT-TOTAL   TO LT-AMOUNT-O.
036400     MOVE ZERO               TO LT-FEE-O.
036500     WRITE LEDGER-REPORT-LINE FROM LEDGER-TOTALS-LINE
036600             AFTER ADVANCING 2 LINES.
036700
036800*-----------------------------------------------------------------
036900 300-PRINT-WITHDRAWAL-LINE.
037000     MOVE 'WITHDRAWAL'       TO LT-TYPE-NAME.
037100     MOVE WS-WITHDRAWAL-COUNT TO LT-COUNT-O.
037200     MOVE WS-WITHDRAWAL-TOTAL TO LT-AMOUNT-O.
037300     MOVE ZERO                TO LT-FEE-O.
037400     WRITE LEDGER-REPORT-LINE FROM LEDGER-TOTALS-LINE
037500             AFTER ADVANCING 1 LINES.
037600
037700*-----------------------------------------------------------------
037800 300-PRINT-TRANSFER-LINE.
037900     MOVE 'TRANSFER'          TO LT-TYPE-NAME.
038000     MOVE WS-TRANSFER-COUNT   TO LT-COUNT-O.
038100     MOVE WS-TRANSFER-TOTAL   TO LT-AMOUNT-O.
038200     MOVE WS-TRANSFER-FEE-TOTAL TO LT-FEE-O.
038300     WRITE LEDGER-REPORT-LINE FROM LEDGER-TOTALS-LINE
038400             AFTER ADVANCING 1 LINES.
038500
038600*-----------------------------------------------------------------
038700 300-PRINT-REJECT-BREAKDOWN.
038800     WRITE LEDGER-REPORT-LINE FROM REJECT-HEADER
038900             AFTER ADVANCING 3 LINES.
039000     MOVE 'ACCOUNT NOT FOUND' TO RD-REASON-NAME.
039100     MOVE WS-REJ-ACCOUNT-NOT-FOUND-CT TO RD-COUNT-O.
039200     WRITE LEDGER-REPORT-LINE FROM REJECT-DETAIL-LINE
039300             AFTER ADVANCING 2 LINES.
039400     MOVE 'INSUFFICIENT BALANCE' TO RD-REASON-NAME.
039500     MOVE WS-REJ-INSUFF-BALANCE-CT TO RD-COUNT-O.
039600     WRITE LEDGER-REPORT-LINE FROM REJECT-DETAIL-LINE
039700             AFTER ADVANCING 1 LINES.
039800     MOVE 'DAILY WITHDRAWAL LIMIT' TO RD-REASON-NAME.
039900     MOVE WS-REJ-DAILY-WD-LIMIT-CT TO RD-COUNT-O.
040000     WRITE LEDGER-REPORT-LINE FROM REJECT-DETAIL-LINE
040100             AFTER ADVANCING 1 LINES.
040200     MOVE 'DAILY TRANSFER LIMIT' TO RD-REASON-NAME.
040300     MOVE WS-REJ-DAILY-XFER-LIMIT-CT TO RD-COUNT-O.
040400     WRITE LEDGER-REPORT-LINE FROM REJECT-DETAIL-LINE
040500             AFTER ADVANCING 1 LINES.
040600     MOVE 'SAME ACCOUNT TRANSFER' TO RD-REASON-NAME.
040700     MOVE WS-REJ-SAME-ACCOUNT-CT TO RD-COUNT-O.
040800     WRITE LEDGER-REPORT-LINE FROM REJECT-DETAIL-LINE
040900             AFTER ADVANCING 1 LINES.
041000
041100*-----------------------------------------------------------------
041200 300-PRINT-GRAND-TOTAL-LINE.
041300     MOVE WS-GRAND-TOTAL         TO GT-AMOUNT-O.
041400     MOVE WS-TRANSFER-FEE-TOTAL  TO GT-FEE-O.
041500     WRITE LEDGER-REPORT-LINE FROM GRAND-TOTAL-LINE
041600             AFTER ADVANCING 3 LINES.
041700
041800*-----------------------------------------------------------------
041900 300-PRINT-REPORT-FOOTER.
042000     MOVE 'TRANSACTION HISTORY READ'  TO FOOTER-NAME.
042100     MOVE WS-TXNHIST-READ-COUNT       TO FOOTER-COUNTER.
042200     WRITE LEDGER-REPORT-LINE FROM LEDGER-FOOTER
042300             AFTER ADVANCING 2 LINES.
042400     MOVE 'REJECT LOG READ'           TO FOOTER-NAME.
042500     MOVE WS-REJLOG-READ-COUNT        TO FOOTER-COUNTER.
042600     WRITE LEDGER-REPORT-LINE FROM LEDGER-FOOTER.
042700
042800*-----------------------------------------------------------------
042900 300-CLOSE-REPORT-FILES.
043000     CLOSE   TRANSACTION-HISTORY-IN
043100             REJECT-LOG-IN
043200             LEDGER-REPORT-OUT.
043300
043400******************************************************************
043500* displays the packed deposit and withdrawal accumulators for
043600* the reconcilement run - only fires when WS-RPT-TRACE-ON, see
043700* change log 95-09-11
043800*-----------------------------------------------------------------
043900 900-TRACE-LEDGER-TOTALS.
044000     IF WS-RPT-TRACE-ON
044100         MOVE WS-DEPOSIT-TOTAL    TO WS-DEPOSIT-TRACE-PACKED
044200         MOVE WS-WITHDRAWAL-TOTAL TO WS-WITHDRAWAL-TRACE-PACKED
044300         DISPLAY 'LDGRPT DEPOSIT TOTAL PACKED    '
044400                 WS-DEPOSIT-TRACE-X
044500         DISPLAY 'LDGRPT WITHDRAWAL TOTAL PACKED '
044600                 WS-WITHDRAWAL-TRACE-X
044700     END-IF.
