000100******************************************************************
000200* This program is to implement the nightly ledger posting run
000300*    USING keyed access to the account master.
000400*
000500* Used File
000600*    - Account Master File (Relative): ACCTMAST
000700*    - Movement Request File: MOVEREQ
000800*    - Transaction History File : TXNHIST
000900*    - Reject Log File: REJLOG
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 LDGPOST.
001500 AUTHOR.                     R G KOWALSKI.
001600 INSTALLATION.               TRUST ACCOUNTING SYSTEMS - DEPOSITS.
001700 DATE-WRITTEN.               MARCH 09, 1988.
001800 DATE-COMPILED.
001900 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
002000                              USE ONLY.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400*    88-03-09  RGK  0000  INITIAL VERSION - NIGHTLY DEPOSIT,
002500*                         WITHDRAWAL AND TRANSFER POSTING RUN.
002600*    88-06-14  RGK  0041  ADDED REJECT-LOG-OUT - REJECTED
002700*                         REQUESTS WERE ONLY GOING TO THE
002800*                         CONSOLE, OPERATIONS COULD NOT RERUN
002900*                         THEM (TICKET TA-0212).
003000*    89-02-27  RGK  0088  DAILY WITHDRAWAL AND TRANSFER CEILINGS
003100*                         ADDED PER RETAIL BANKING MEMO 89-04.
003200*    90-11-05  RGK  0140  SPLIT THE FEE CALCULATION OUT TO
003300*                         LDGFEE SO AUDIT COULD SIGN OFF ON IT
003400*                         SEPARATELY FROM THE POSTING LOGIC.
003500*    92-05-19  RGK  0201  REPLACED THE STRAIGHT INDEXED READ
003600*                         WITH THE RELATIVE FILE / IN-MEMORY
003700*                         DIRECTORY TABLE BELOW - THIS SHOP'S
003800*                         COMPILE OF COBOL DOES NOT CARRY
003900*                         INDEXED (ISAM) FILE SUPPORT.
004000*    93-05-30  RGK  0244  IDEMPOTENCY KEY CHECK ADDED - BRANCH
004100*                         CAPTURE SYSTEM WAS RE-TRANSMITTING
004200*                         THE SAME MOVEMENT MORE THAN ONCE ON A
004300*                         LINE TIMEOUT (TICKET TA-0651).
004400*    95-09-11  DTC  0301  ADDED WS-POST-TRACE-SWITCH FOR THE
004500*                         RECONCILEMENT RUN, DEFAULTS OFF.
004600*    98-12-04  LDW  0355  Y2K CERTIFICATION - CENTURY WINDOWING
004700*                         ADDED IN 300-GET-RUN-DATE, TESTED
004800*                         AGAINST 00 AND 99 BOUNDARY DATES.
004900*    99-11-22  LDW  0362  Y2K CERTIFICATION - RETEST AFTER THE
005000*                         WINDOWING CHANGE ABOVE, SIGNED OFF.
005100*    02-04-08  RGK  0410  SAME-ACCOUNT TRANSFER GUARD ADDED -
005200*                         BRANCH CAPTURE SENT A HAND-KEYED
005300*                         TRANSFER WHERE FROM AND TO WERE THE
005400*                         SAME ACCOUNT (TICKET TA-0980).
005450*    03-01-15  JWB  0415  WS-NEXT-TXN-ID WAS SEEDED AT 1, BUT
005460*                         EVERY WRITE PARAGRAPH ADDS BEFORE
005470*                         MOVING, SO THE FIRST TXN-ID EVER
005480*                         WRITTEN ON A FRESH FILE CAME OUT 2 -
005490*                         RESEEDED AT ZERO SO THE FIRST ID
005495*                         ISSUED IS 1 (TICKET TA-1091).
005496*    03-04-09  JWB  0416  WS-ACCT-RELATIVE-KEY WAS NEVER
005497*                         DECLARED IN WORKING-STORAGE, ONLY
005498*                         NAMED ON THE RELATIVE KEY CLAUSE -
005499*                         ADDED PIC 9(08) COMP (TICKET TA-1104).
005500*-----------------------------------------------------------------
005600******************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION               SECTION.
006000 SOURCE-COMPUTER.            IBM-4381.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*-----------------------------------------------------------------
006400 INPUT-OUTPUT                SECTION.
006500 FILE-CONTROL.
006600     SELECT  MOVEMENT-REQUEST-IN
006700             ASSIGN TO "MOVEREQ"
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS WS-MOVEREQ-FILE-STATUS.
007000
007100*    RELATIVE, not INDEXED - this shop's compile has no ISAM
007200*    support, see change log 92-05-19.  Keyed access to a given
007300*    ACCT-NUMBER goes through the in-memory directory table
007400*    built by 300-LOAD-ACCT-DIRECTORY below.
007500     SELECT  ACCOUNT-MASTER-FILE
007600             ASSIGN TO "ACCTMAST"
007700             ORGANIZATION IS RELATIVE
007800             ACCESS MODE IS DYNAMIC
007900             RELATIVE KEY IS WS-ACCT-RELATIVE-KEY
008000             FILE STATUS IS WS-ACCT-FILE-STATUS.
008100
008200     SELECT  TRANSACTION-HISTORY-OUT
008300             ASSIGN TO "TXNHIST"
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS WS-TXNHIST-FILE-STATUS.
008600
008700     SELECT  REJECT-LOG-OUT
008800             ASSIGN TO "REJLOG"
008900             ORGANIZATION IS LINE SEQUENTIAL
009000             FILE STATUS IS WS-REJLOG-FILE-STATUS.
009100
009200******************************************************************
009300 DATA                        DIVISION.
009400*-----------------------------------------------------------------
009500 FILE                        SECTION.
009600 FD  MOVEMENT-REQUEST-IN
009700     RECORD CONTAINS 128 CHARACTERS
009800     DATA RECORD IS MOVEMENT-REQUEST-RECORD.
009900     COPY "COPYBOOKS\MOVEREQ.CPY".
010000
010100 FD  ACCOUNT-MASTER-FILE
010200     RECORD CONTAINS 100 CHARACTERS
010300     DATA RECORD IS ACCOUNT-MASTER-RECORD.
010400     COPY "COPYBOOKS\ACCTMAST.CPY".
010500
010600 FD  TRANSACTION-HISTORY-OUT
010700     RECORD CONTAINS 192 CHARACTERS
010800     DATA RECORD IS TRANSACTION-HISTORY-RECORD.
010900     COPY "COPYBOOKS\TXNHIST.CPY".
011000
011100 FD  REJECT-LOG-OUT
011200     RECORD CONTAINS 168 CHARACTERS
011300     DATA RECORD IS REJECT-LOG-RECORD.
011400     COPY "COPYBOOKS\REJLOG.CPY".
011500
011600*-----------------------------------------------------------------
011700 WORKING-STORAGE             SECTION.
011800*-----------------------------------------------------------------
011900 01  WS-FILE-STATUSES.
012000     05  WS-MOVEREQ-FILE-STATUS       PIC X(02).
012100     05  WS-ACCT-FILE-STATUS          PIC X(02).
012200     05  WS-TXNHIST-FILE-STATUS       PIC X(02).
012300     05  WS-REJLOG-FILE-STATUS        PIC X(02).
012400     05  FILLER                       PIC X(02).
012500
012600 01  WS-SWITCHES.
012700     05  WS-MOVEREQ-EOF-SW            PIC X(01) VALUE 'N'.
012800         88  WS-MOVEREQ-EOF                     VALUE 'Y'.
012900     05  WS-ACCT-MASTER-EOF-SW        PIC X(01) VALUE 'N'.
013000         88  WS-ACCT-MASTER-EOF                 VALUE 'Y'.
013100     05  WS-TXNHIST-OLD-EOF-SW        PIC X(01) VALUE 'N'.
013200         88  WS-TXNHIST-OLD-EOF                 VALUE 'Y'.
013300     05  WS-TXNHIST-EXISTED-SW        PIC X(01) VALUE 'N'.
013400         88  WS-TXNHIST-EXISTED                 VALUE 'Y'.
013500     05  WS-ACCOUNT-FOUND-SW          PIC X(01) VALUE 'N'.
013600         88  WS-ACCOUNT-FOUND                   VALUE 'Y'.
013700     05  WS-DIR-FOUND-SW              PIC X(01) VALUE 'N'.
013800     05  WS-DL-FOUND-SW               PIC X(01) VALUE 'N'.
013900     05  WS-IDEM-FOUND-SW             PIC X(01) VALUE 'N'.
014000         88  WS-IDEM-ALREADY-POSTED             VALUE 'Y'.
014100     05  WS-LIMIT-STATUS-SW           PIC X(01) VALUE 'N'.
014200         88  WS-LIMIT-EXCEEDED                  VALUE 'Y'.
014300     05  WS-POST-TRACE-SWITCH         PIC X(01) VALUE 'N'.
014400         88  WS-POST-TRACE-ON                   VALUE 'Y'.
014500     05  FILLER                       PIC X(02).
014600
014700* account-master directory - built once at 300-LOAD-ACCT-
014800* DIRECTORY by a sequential pre-pass of ACCOUNT-MASTER-FILE.
014900* this is the "sequential-table substitution" that stands in
015000* for a keyed (ISAM) read on this shop's compile.
015100 01  WS-ACCT-DIR-COUNT                PIC 9(05) COMP VALUE ZERO.
015200 01  WS-ACCT-DIRECTORY-TABLE.
015300     05  WS-ACCT-DIR-ENTRY OCCURS 1 TO 5000 TIMES
015400             DEPENDING ON WS-ACCT-DIR-COUNT
015500             INDEXED BY WS-DIR-IDX.
015600         10  WS-DIR-ACCT-NUMBER       PIC X(20).
015700         10  WS-DIR-RELKEY            PIC 9(08) COMP.
015800 01  WS-DIR-MATCH-IDX                 PIC 9(05) COMP VALUE ZERO.
015900 01  WS-DIR-SEARCH-KEY                PIC X(20) VALUE SPACES.
015950 01  WS-ACCT-RELATIVE-KEY             PIC 9(08) COMP VALUE ZERO.
016000
016100* daily withdrawal / transfer-out running totals, broken by
016200* (ACCT-NUMBER, calendar date) per the daily ceilings added in
016300* change log 89-02-27.  a new calendar date gets a fresh entry,
016400* which is how the accumulator "resets" at a date boundary.
016500 01  WS-DL-COUNT                      PIC 9(05) COMP VALUE ZERO.
016600 01  WS-DAILY-LIMIT-TABLE.
016700     05  WS-DL-ENTRY OCCURS 1 TO 5000 TIMES
016800             DEPENDING ON WS-DL-COUNT
016900             INDEXED BY WS-DL-IDX.
017000         10  WS-DL-ACCT-NUMBER        PIC X(20).
017100         10  WS-DL-POST-DATE          PIC 9(08).
017200         10  WS-DL-WITHDRAWAL-TOTAL   PIC S9(13)V99 COMP-3.
017300         10  WS-DL-TRANSFER-TOTAL     PIC S9(13)V99 COMP-3.
017400 01  WS-DL-MATCH-IDX                  PIC 9(05) COMP VALUE ZERO.
017500 01  WS-DL-CANDIDATE-TOTAL            PIC S9(13)V99 COMP-3.
017600
017700* idempotency table - loaded from any transaction history
017800* already on file for today's run (see 300-OPEN-TRANSACTION-
017900* HISTORY) and added to as new requests post successfully.
018000 01  WS-IDEM-COUNT                    PIC 9(05) COMP VALUE ZERO.
018100 01  WS-IDEM-TABLE.
018200     05  WS-IDEM-ENTRY OCCURS 1 TO 5000 TIMES
018300             DEPENDING ON WS-IDEM-COUNT
018400             INDEXED BY WS-IDEM-IDX.
018500         10  WS-IDEM-KEY-TBL          PIC X(64).
018600
018700* owner (debit/credit) account work area - populated from the
018800* FD record after a successful directory lookup, since the FD
018900* buffer gets reused when the counterparty account is read
019000 01  WS-OWNER-ACCOUNT-AREA.
019100     05  WS-OWNER-ACCT-NUMBER         PIC X(20).
019200     05  WS-OWNER-ACCT-HOLDER         PIC X(50).
019300     05  WS-OWNER-ACCT-BALANCE        PIC S9(13)V99 COMP-3.
019400     05  WS-OWNER-ACCT-STATUS         PIC X(01).
019500     05  WS-OWNER-ACCT-OPEN-DATE      PIC 9(08).
019600     05  WS-OWNER-ACCT-RELKEY         PIC 9(08) COMP.
019700
019800* counterparty (transfer receiver) account work area
019900 01  WS-CTPY-ACCOUNT-AREA.
020000     05  WS-CTPY-ACCT-NUMBER          PIC X(20).
020100     05  WS-CTPY-ACCT-HOLDER          PIC X(50).
020200     05  WS-CTPY-ACCT-BALANCE         PIC S9(13)V99 COMP-3.
020300     05  WS-CTPY-ACCT-STATUS          PIC X(01).
020400     05  WS-CTPY-ACCT-OPEN-DATE       PIC 9(08).
020500     05  WS-CTPY-ACCT-RELKEY          PIC 9(08) COMP.
020600
020700 01  WS-RUN-COUNTERS.
020800     05  WS-DEPOSIT-COUNT             PIC 9(07) COMP VALUE ZERO.
020900     05  WS-WITHDRAWAL-COUNT          PIC 9(07) COMP VALUE ZERO.
021000     05  WS-TRANSFER-COUNT            PIC 9(07) COMP VALUE ZERO.
021100     05  WS-REJECT-COUNT              PIC 9(07) COMP VALUE ZERO.
021200     05  WS-NEXT-TXN-ID               PIC 9(09) COMP VALUE ZERO.
021300
021400 01  WS-RUN-TOTALS.
021500     05  WS-DEPOSIT-TOTAL-AMOUNT      PIC S9(13)V99 COMP-3
021600                                       VALUE ZERO.
021700     05  WS-WITHDRAWAL-TOTAL-AMOUNT   PIC S9(13)V99 COMP-3
021800                                       VALUE ZERO.
021900     05  WS-TRANSFER-TOTAL-AMOUNT     PIC S9(13)V99 COMP-3
022000                                       VALUE ZERO.
022100     05  WS-TRANSFER-TOTAL-FEE        PIC S9(13)V99 COMP-3
022200                                       VALUE ZERO.
022300
022400 01  WS-CONSTANTS.
022500     05  WS-DAILY-WITHDRAWAL-CEILING  PIC S9(13)V99 COMP-3
022600                                       VALUE 1000000.00.
022700     05  WS-DAILY-TRANSFER-CEILING    PIC S9(13)V99 COMP-3
022800                                       VALUE 3000000.00.
022900
023000 01  WS-TRANSFER-FEE                  PIC S9(13)V99 COMP-3.
023100 01  WS-TOTAL-DEDUCTION               PIC S9(13)V99 COMP-3.
023200
023300* fee subprogram linkage parameters
023400 01  WS-FEE-PARAMETERS.
023500     05  WS-FEE-CALL-AMOUNT           PIC S9(13)V99 COMP-3.
023600     05  WS-FEE-CALL-FEE              PIC S9(13)V99 COMP-3.
023700
023800* reject-log scratch fields, set by the validate paragraphs
023900* before PERFORM 400-WRITE-REJECT-LOG
024000 01  WS-REJECT-REASON-CODE            PIC X(04) VALUE SPACES.
024100 01  WS-REJECT-REASON-TEXT            PIC X(30) VALUE SPACES.
024200
024300* run date, CCYYMMDD - see 300-GET-RUN-DATE.  the group below
024400* is REDEFINED as a plain PIC 9(08) so it can be MOVEd straight
024500* into TXN-DATE / RL-REJECT-DATE / WS-DL-POST-DATE and compared
024600* for the daily-limit control break.
024700 01  WS-SYSTEM-DATE-YYMMDD            PIC 9(06).
024800 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE-YYMMDD.
024900     05  WS-SYS-YY                    PIC 9(02).
025000     05  WS-SYS-MM                    PIC 9(02).
025100     05  WS-SYS-DD                    PIC 9(02).
025200 01  WS-RUN-DATE-GROUP.
025300     05  WS-RUN-CENTURY               PIC 9(02).
025400     05  WS-RUN-YY                    PIC 9(02).
025500     05  WS-RUN-MM                    PIC 9(02).
025600     05  WS-RUN-DD                    PIC 9(02).
025700 01  WS-RUN-DATE-CCYYMMDD REDEFINES WS-RUN-DATE-GROUP
025800                                       PIC 9(08).
025900
026000* trace area for the reconcilement run - see change log
026100* 95-09-11 and paragraph 900-TRACE-OWNER-BALANCE
026200 01  WS-BALANCE-TRACE-AREA.
026300     05  WS-BALANCE-TRACE-PACKED      PIC S9(13)V99 COMP-3.
026400 01  WS-BALANCE-TRACE-AREA-X REDEFINES WS-BALANCE-TRACE-AREA.
026500     05  WS-BALANCE-TRACE-X           PIC X(08).
026600
026700******************************************************************
026800 PROCEDURE                   DIVISION.
026900*-----------------------------------------------------------------
027000* Main procedure
027100*-----------------------------------------------------------------
027200 100-POST-LEDGER-MOVEMENTS.
027300     PERFORM 200-INITIATE-LEDGER-POST.
027400     PERFORM 200-PROCEED-LEDGER-POST
027500                             UNTIL WS-MOVEREQ-EOF.
027600     PERFORM 200-TERMINATE-LEDGER-POST.
027700
027800     STOP RUN.
027900
028000******************************************************************
028100* Open the movement, master, history and reject files, seed the
028200* account directory, the idempotency table and today's run
028300* date, then read the very first movement request.
028400*-----------------------------------------------------------------
028500 200-INITIATE-LEDGER-POST.
028600     PERFORM 300-OPEN-ALL-FILES.
028700     PERFORM 300-GET-RUN-DATE.
028800     PERFORM 300-LOAD-ACCT-DIRECTORY.
028900     PERFORM 300-READ-MOVEMENT-REQUEST.
029000
029100*-----------------------------------------------------------------
029200* One movement request: check idempotency, then validate and
029300* post per REQ-TYPE, then read the next request.  A rejected
029400* request never aborts the run - it is logged and we move on.
029500*-----------------------------------------------------------------
029600 200-PROCEED-LEDGER-POST.
029700     PERFORM 300-CHECK-IDEMPOTENCY-KEY.
029800     IF WS-IDEM-ALREADY-POSTED
029900         DISPLAY 'LDGPOST IDEMPOTENT REPLAY SKIPPED - KEY '
030000                 REQ-IDEM-KEY
030100     ELSE
030200         EVALUATE REQ-TYPE
030300             WHEN 'DEPOSIT'
030400                 PERFORM 300-PROCESS-DEPOSIT-REQUEST
030500             WHEN 'WITHDRAW'
030600                 PERFORM 300-PROCESS-WITHDRAWAL-REQUEST
030700             WHEN 'TRANSFER'
030800                 PERFORM 300-PROCESS-TRANSFER-REQUEST
030900             WHEN OTHER
031000                 MOVE SPACES TO WS-REJECT-REASON-CODE
031100                 MOVE 'UNRECOGNIZED REQUEST TYPE' TO
031200                         WS-REJECT-REASON-TEXT
031300                 PERFORM 400-WRITE-REJECT-LOG
031400         END-EVALUATE
031500     END-IF.
031600     PERFORM 300-READ-MOVEMENT-REQUEST.
031700
031800*-----------------------------------------------------------------
031900* Display run counts, close all files.
032000*-----------------------------------------------------------------
032100 200-TERMINATE-LEDGER-POST.
032200     PERFORM 300-CLOSE-ALL-FILES.
032300     PERFORM 300-DISPLAY-END-OF-JOB-COUNTS.
032400
032500******************************************************************
032600 300-OPEN-ALL-FILES.
032700     OPEN INPUT   MOVEMENT-REQUEST-IN.
032800     OPEN I-O     ACCOUNT-MASTER-FILE.
032900     OPEN OUTPUT  REJECT-LOG-OUT.
033000     PERFORM 300-OPEN-TRANSACTION-HISTORY.
033100
033200*-----------------------------------------------------------------
033300* TRANSACTION-HISTORY-OUT is write-once per calendar day, not
033400* per run - if today's file already exists we read it first to
033500* seed the idempotency table and the next TXN-ID, then re-open
033600* it EXTEND so new legs append after what is already there.
033700*-----------------------------------------------------------------
033800 300-OPEN-TRANSACTION-HISTORY.
033900     OPEN INPUT TRANSACTION-HISTORY-OUT.
034000     IF WS-TXNHIST-FILE-STATUS = '35'
034100         MOVE 'N' TO WS-TXNHIST-EXISTED-SW
034200     ELSE
034300         MOVE 'Y' TO WS-TXNHIST-EXISTED-SW
034400         PERFORM 300-LOAD-IDEM-TABLE-FROM-HISTORY
034500         CLOSE TRANSACTION-HISTORY-OUT
034600     END-IF.
034700     IF WS-TXNHIST-EXISTED
034800         OPEN EXTEND TRANSACTION-HISTORY-OUT
034900     ELSE
035000         OPEN OUTPUT TRANSACTION-HISTORY-OUT
035100     END-IF.
035200
035300*-----------------------------------------------------------------
035400* Reads today's history, if any, forward to end of file, GO TO
035500* style, seeding the idempotency table and WS-NEXT-TXN-ID as it
035600* goes.
035700*-----------------------------------------------------------------
035800 300-LOAD-IDEM-TABLE-FROM-HISTORY.
035900     MOVE 'N' TO WS-TXNHIST-OLD-EOF-SW.
036000 300-LOAD-IDEM-LOOP.
036100     READ TRANSACTION-HISTORY-OUT
036200         AT END GO TO 300-LOAD-IDEM-EXIT.
036300     IF TXN-ID NOT LESS THAN WS-NEXT-TXN-ID
036400         COMPUTE WS-NEXT-TXN-ID = TXN-ID + 1
036500     END-IF.
036600     IF TXN-IDEM-KEY NOT = SPACES
036700         ADD 1 TO WS-IDEM-COUNT
036800         MOVE TXN-IDEM-KEY TO WS-IDEM-KEY-TBL(WS-IDEM-COUNT)
036900     END-IF.
037000     GO TO 300-LOAD-IDEM-LOOP.
037100 300-LOAD-IDEM-EXIT.
037200     EXIT.
037300
037400*-----------------------------------------------------------------
037500* Today's date, CCYYMMDD, with a Y2K century window - two-digit
037600* years under 50 are read as 20XX, 50 and over as 19XX.  See
037700* change log 98-12-04.
037800*-----------------------------------------------------------------
037900 300-GET-RUN-DATE.
038000     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
038100     IF WS-SYS-YY < 50
038200         MOVE 20 TO WS-RUN-CENTURY
038300     ELSE
038400         MOVE 19 TO WS-RUN-CENTURY
038500     END-IF.
038600     MOVE WS-SYS-YY TO WS-RUN-YY.
038700     MOVE WS-SYS-MM TO WS-RUN-MM.
038800     MOVE WS-SYS-DD TO WS-RUN-DD.
038900
039000*-----------------------------------------------------------------
039100* Builds the in-memory account-number-to-relative-key directory
039200* from a straight sequential pass of the master, GO TO style -
039300* see change log 92-05-19.
039400*-----------------------------------------------------------------
039500 300-LOAD-ACCT-DIRECTORY.
039600     MOVE ZERO TO WS-ACCT-DIR-COUNT.
039700 300-LOAD-ACCT-DIRECTORY-LOOP.
039800     READ ACCOUNT-MASTER-FILE NEXT RECORD
039900         AT END GO TO 300-LOAD-ACCT-DIRECTORY-EXIT.
040000     ADD 1 TO WS-ACCT-DIR-COUNT.
040100     MOVE ACCT-NUMBER TO WS-DIR-ACCT-NUMBER(WS-ACCT-DIR-COUNT).
040200     MOVE WS-ACCT-RELATIVE-KEY TO WS-DIR-RELKEY(WS-ACCT-DIR-COUNT).
040300     GO TO 300-LOAD-ACCT-DIRECTORY-LOOP.
040400 300-LOAD-ACCT-DIRECTORY-EXIT.
040500     EXIT.
040600
040700*-----------------------------------------------------------------
040800 300-READ-MOVEMENT-REQUEST.
040900     READ MOVEMENT-REQUEST-IN
041000         AT END      SET WS-MOVEREQ-EOF TO TRUE
041100     END-READ.
041200
041300*-----------------------------------------------------------------
041400* REQ-IDEM-KEY = SPACES means no idempotency was requested.
041500* Otherwise a match in WS-IDEM-TABLE means this exact request
041600* was already posted (this run or an earlier run today) - skip
041700* it, no new balance change, no new history row.
041800*-----------------------------------------------------------------
041900 300-CHECK-IDEMPOTENCY-KEY.
042000     MOVE 'N' TO WS-IDEM-FOUND-SW.
042100     IF REQ-IDEM-KEY NOT = SPACES
042200         PERFORM 500-SEARCH-IDEM-TABLE
042300             VARYING WS-IDEM-IDX FROM 1 BY 1
042400             UNTIL WS-IDEM-IDX > WS-IDEM-COUNT
042500                 OR WS-IDEM-FOUND-SW = 'Y'
042600     END-IF.
042700
042800*-----------------------------------------------------------------
042900 300-PROCESS-DEPOSIT-REQUEST.
043000     PERFORM 300-READ-OWNER-ACCOUNT.
043100     IF NOT WS-ACCOUNT-FOUND
043200         MOVE 'T004' TO WS-REJECT-REASON-CODE
043300         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON-TEXT
043400         PERFORM 400-WRITE-REJECT-LOG
043500     ELSE
043600         PERFORM 400-POST-DEPOSIT
043700         PERFORM 400-WRITE-TXN-DEPOSIT
043800         PERFORM 500-ACCUMULATE-RUN-TOTALS-DEPOSIT
043900     END-IF.
044000
044100*-----------------------------------------------------------------
044200 300-PROCESS-WITHDRAWAL-REQUEST.
044300     PERFORM 300-READ-OWNER-ACCOUNT.
044400     IF NOT WS-ACCOUNT-FOUND
044500         MOVE 'T004' TO WS-REJECT-REASON-CODE
044600         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON-TEXT
044700         PERFORM 400-WRITE-REJECT-LOG
044800     ELSE
044900         PERFORM 500-CHECK-DAILY-WITHDRAWAL-LIMIT
045000         IF WS-LIMIT-EXCEEDED
045100             MOVE 'T002' TO WS-REJECT-REASON-CODE
045200             MOVE 'DAILY WITHDRAWAL LIMIT EXCEEDED' TO
045300                     WS-REJECT-REASON-TEXT
045400             PERFORM 400-WRITE-REJECT-LOG
045500         ELSE
045600             IF WS-OWNER-ACCT-BALANCE < REQ-AMOUNT
045700                 MOVE 'T001' TO WS-REJECT-REASON-CODE
045800                 MOVE 'INSUFFICIENT BALANCE' TO
045900                         WS-REJECT-REASON-TEXT
046000                 PERFORM 400-WRITE-REJECT-LOG
046100             ELSE
046200                 PERFORM 400-POST-WITHDRAWAL
046300                 PERFORM 400-WRITE-TXN-WITHDRAWAL
046400                 PERFORM 500-ACCUMULATE-RUN-TOTALS-WITHDRAWAL
046500             END-IF
046600         END-IF
046700     END-IF.
046800
046900*-----------------------------------------------------------------
047000* This run is a single-threaded sequential batch job - there is
047100* no other job touching ACCOUNT-MASTER-FILE while LDGPOST is
047200* running, so the sender and receiver are simply read, one
047300* after the other, and rewritten in the same order once the
047400* transfer clears validation.
047500*-----------------------------------------------------------------
047600 300-PROCESS-TRANSFER-REQUEST.
047700     IF REQ-FROM-ACCT = REQ-TO-ACCT
047800         MOVE 'T005' TO WS-REJECT-REASON-CODE
047900         MOVE 'SAME ACCOUNT TRANSFER' TO WS-REJECT-REASON-TEXT
048000         PERFORM 400-WRITE-REJECT-LOG
048100     ELSE
048200         PERFORM 300-READ-OWNER-ACCOUNT
048300         IF NOT WS-ACCOUNT-FOUND
048400             MOVE 'T004' TO WS-REJECT-REASON-CODE
048500             MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON-TEXT
048600             PERFORM 400-WRITE-REJECT-LOG
048700         ELSE
048800             PERFORM 300-READ-COUNTERPARTY-ACCOUNT
048900             IF NOT WS-ACCOUNT-FOUND
049000                 MOVE 'T004' TO WS-REJECT-REASON-CODE
049100                 MOVE 'ACCOUNT NOT FOUND' TO
049200                         WS-REJECT-REASON-TEXT
049300                 PERFORM 400-WRITE-REJECT-LOG
049400             ELSE
049500                 PERFORM 300-VALIDATE-AND-POST-TRANSFER
049600             END-IF
049700         END-IF
049800     END-IF.
049900
050000*-----------------------------------------------------------------
050100 300-VALIDATE-AND-POST-TRANSFER.
050200     PERFORM 500-CHECK-DAILY-TRANSFER-LIMIT.
050300     IF WS-LIMIT-EXCEEDED
050400         MOVE 'T003' TO WS-REJECT-REASON-CODE
050500         MOVE 'DAILY TRANSFER LIMIT EXCEEDED' TO
050600                 WS-REJECT-REASON-TEXT
050700         PERFORM 400-WRITE-REJECT-LOG
050800     ELSE
050900         MOVE REQ-AMOUNT TO WS-FEE-CALL-AMOUNT
051000         CALL 'LDGFEE' USING WS-FEE-PARAMETERS
051100         MOVE WS-FEE-CALL-FEE TO WS-TRANSFER-FEE
051200         COMPUTE WS-TOTAL-DEDUCTION = REQ-AMOUNT + WS-TRANSFER-FEE
051300         IF WS-OWNER-ACCT-BALANCE < WS-TOTAL-DEDUCTION
051400             MOVE 'T001' TO WS-REJECT-REASON-CODE
051500             MOVE 'INSUFFICIENT BALANCE' TO
051600                     WS-REJECT-REASON-TEXT
051700             PERFORM 400-WRITE-REJECT-LOG
051800         ELSE
051900             PERFORM 400-POST-TRANSFER-OUT
052000             PERFORM 400-POST-TRANSFER-IN
052100             PERFORM 400-WRITE-TXN-TRANSFER-OUT
052200             PERFORM 400-WRITE-TXN-TRANSFER-IN
052300             PERFORM 500-ACCUMULATE-RUN-TOTALS-TRANSFER
052400         END-IF
052500     END-IF.
052600
052700*-----------------------------------------------------------------
052800* Looks REQ-FROM-ACCT up in the directory table, then does a
052900* random READ of ACCOUNT-MASTER-FILE by relative key, then
053000* copies the fields found into WS-OWNER-ACCOUNT-AREA.
053100*-----------------------------------------------------------------
053200 300-READ-OWNER-ACCOUNT.
053300     MOVE REQ-FROM-ACCT TO WS-DIR-SEARCH-KEY.
053400     PERFORM 300-LOOKUP-ACCT-BY-DIRECTORY.
053500     IF WS-ACCOUNT-FOUND
053600         MOVE ACCT-NUMBER TO WS-OWNER-ACCT-NUMBER
053700         MOVE ACCT-HOLDER TO WS-OWNER-ACCT-HOLDER
053800         MOVE ACCT-BALANCE TO WS-OWNER-ACCT-BALANCE
053900         MOVE ACCT-STATUS-CODE TO WS-OWNER-ACCT-STATUS
054000         MOVE ACCT-OPEN-DATE TO WS-OWNER-ACCT-OPEN-DATE
054100         MOVE WS-ACCT-RELATIVE-KEY TO WS-OWNER-ACCT-RELKEY
054200         PERFORM 900-TRACE-OWNER-BALANCE
054300     END-IF.
054400
054500*-----------------------------------------------------------------
054600* Same as above for REQ-TO-ACCT, the transfer receiver.
054700*-----------------------------------------------------------------
054800 300-READ-COUNTERPARTY-ACCOUNT.
054900     MOVE REQ-TO-ACCT TO WS-DIR-SEARCH-KEY.
055000     PERFORM 300-LOOKUP-ACCT-BY-DIRECTORY.
055100     IF WS-ACCOUNT-FOUND
055200         MOVE ACCT-NUMBER TO WS-CTPY-ACCT-NUMBER
055300         MOVE ACCT-HOLDER TO WS-CTPY-ACCT-HOLDER
055400         MOVE ACCT-BALANCE TO WS-CTPY-ACCT-BALANCE
055500         MOVE ACCT-STATUS-CODE TO WS-CTPY-ACCT-STATUS
055600         MOVE ACCT-OPEN-DATE TO WS-CTPY-ACCT-OPEN-DATE
055700         MOVE WS-ACCT-RELATIVE-KEY TO WS-CTPY-ACCT-RELKEY
055800     END-IF.
055900
056000*-----------------------------------------------------------------
056100 300-LOOKUP-ACCT-BY-DIRECTORY.
056200     MOVE 'N' TO WS-DIR-FOUND-SW.
056300     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
056400     PERFORM 500-SEARCH-ACCT-DIRECTORY
056500         VARYING WS-DIR-IDX FROM 1 BY 1
056600         UNTIL WS-DIR-IDX > WS-ACCT-DIR-COUNT
056700             OR WS-DIR-FOUND-SW = 'Y'.
056800     IF WS-DIR-FOUND-SW = 'Y'
056900         MOVE WS-DIR-RELKEY(WS-DIR-MATCH-IDX)
057000                                 TO WS-ACCT-RELATIVE-KEY
057100         READ ACCOUNT-MASTER-FILE
057200             INVALID KEY
057300                 MOVE 'N' TO WS-ACCOUNT-FOUND-SW
057400             NOT INVALID KEY
057500                 MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
057600         END-READ
057700     END-IF.
057800
057900******************************************************************
058000 400-POST-DEPOSIT.
058100     ADD REQ-AMOUNT TO WS-OWNER-ACCT-BALANCE.
058200     PERFORM 400-REWRITE-OWNER-ACCOUNT.
058300
058400*-----------------------------------------------------------------
058500 400-POST-WITHDRAWAL.
058600     SUBTRACT REQ-AMOUNT FROM WS-OWNER-ACCT-BALANCE.
058700     PERFORM 400-REWRITE-OWNER-ACCOUNT.
058800     PERFORM 500-COMMIT-DAILY-WITHDRAWAL.
058900
059000*-----------------------------------------------------------------
059100 400-POST-TRANSFER-OUT.
059200     COMPUTE WS-OWNER-ACCT-BALANCE =
059300         WS-OWNER-ACCT-BALANCE - REQ-AMOUNT - WS-TRANSFER-FEE.
059400     PERFORM 400-REWRITE-OWNER-ACCOUNT.
059500     PERFORM 500-COMMIT-DAILY-TRANSFER.
059600
059700*-----------------------------------------------------------------
059800 400-POST-TRANSFER-IN.
059900     ADD REQ-AMOUNT TO WS-CTPY-ACCT-BALANCE.
060000     PERFORM 400-REWRITE-COUNTERPARTY-ACCOUNT.
060100
060200*-----------------------------------------------------------------
060300 400-REWRITE-OWNER-ACCOUNT.
060400     MOVE WS-OWNER-ACCT-RELKEY TO WS-ACCT-RELATIVE-KEY.
060500     MOVE WS-OWNER-ACCT-NUMBER TO ACCT-NUMBER.
060600     MOVE WS-OWNER-ACCT-HOLDER TO ACCT-HOLDER.
060700     MOVE WS-OWNER-ACCT-BALANCE TO ACCT-BALANCE.
060800     MOVE WS-OWNER-ACCT-STATUS TO ACCT-STATUS-CODE.
060900     MOVE WS-OWNER-ACCT-OPEN-DATE TO ACCT-OPEN-DATE.
061000     MOVE WS-RUN-DATE-CCYYMMDD TO ACCT-LAST-ACTIVITY-DATE.
061100     REWRITE ACCOUNT-MASTER-RECORD
061200         INVALID KEY
061300             DISPLAY 'LDGPOST REWRITE FAILED, ACCOUNT '
061400                     WS-OWNER-ACCT-NUMBER
061500     END-REWRITE.
061600
061700*-----------------------------------------------------------------
061800 400-REWRITE-COUNTERPARTY-ACCOUNT.
061900     MOVE WS-CTPY-ACCT-RELKEY TO WS-ACCT-RELATIVE-KEY.
062000     MOVE WS-CTPY-ACCT-NUMBER TO ACCT-NUMBER.
062100     MOVE WS-CTPY-ACCT-HOLDER TO ACCT-HOLDER.
062200     MOVE WS-CTPY-ACCT-BALANCE TO ACCT-BALANCE.
062300     MOVE WS-CTPY-ACCT-STATUS TO ACCT-STATUS-CODE.
062400     MOVE WS-CTPY-ACCT-OPEN-DATE TO ACCT-OPEN-DATE.
062500     MOVE WS-RUN-DATE-CCYYMMDD TO ACCT-LAST-ACTIVITY-DATE.
062600     REWRITE ACCOUNT-MASTER-RECORD
062700         INVALID KEY
062800             DISPLAY 'LDGPOST REWRITE FAILED, ACCOUNT '
062900                     WS-CTPY-ACCT-NUMBER
063000     END-REWRITE.
063100
063200*-----------------------------------------------------------------
063300 400-WRITE-TXN-DEPOSIT.
063400     ADD 1 TO WS-NEXT-TXN-ID.
063500     MOVE WS-NEXT-TXN-ID TO TXN-ID.
063600     MOVE 'DEPOSIT' TO TXN-TYPE.
063700     MOVE REQ-AMOUNT TO TXN-AMOUNT.
063800     MOVE ZERO TO TXN-FEE.
063900     MOVE REQ-FROM-ACCT TO TXN-OWNER-ACCT.
064000     MOVE SPACES TO TXN-FROM-ACCT.
064100     MOVE REQ-FROM-ACCT TO TXN-TO-ACCT.
064200     MOVE WS-OWNER-ACCT-BALANCE TO TXN-BALANCE-AFTER.
064300     MOVE 'SUCCESS' TO TXN-STATUS.
064400     MOVE REQ-IDEM-KEY TO TXN-IDEM-KEY.
064500     MOVE WS-RUN-DATE-CCYYMMDD TO TXN-DATE.
064600     WRITE TRANSACTION-HISTORY-RECORD.
064700     PERFORM 500-REGISTER-IDEM-KEY.
064800
064900*-----------------------------------------------------------------
065000 400-WRITE-TXN-WITHDRAWAL.
065100     ADD 1 TO WS-NEXT-TXN-ID.
065200     MOVE WS-NEXT-TXN-ID TO TXN-ID.
065300     MOVE 'WITHDRAWAL' TO TXN-TYPE.
065400     MOVE REQ-AMOUNT TO TXN-AMOUNT.
065500     MOVE ZERO TO TXN-FEE.
065600     MOVE REQ-FROM-ACCT TO TXN-OWNER-ACCT.
065700     MOVE REQ-FROM-ACCT TO TXN-FROM-ACCT.
065800     MOVE SPACES TO TXN-TO-ACCT.
065900     MOVE WS-OWNER-ACCT-BALANCE TO TXN-BALANCE-AFTER.
066000     MOVE 'SUCCESS' TO TXN-STATUS.
066100     MOVE REQ-IDEM-KEY TO TXN-IDEM-KEY.
066200     MOVE WS-RUN-DATE-CCYYMMDD TO TXN-DATE.
066300     WRITE TRANSACTION-HISTORY-RECORD.
066400     PERFORM 500-REGISTER-IDEM-KEY.
066500
066600*-----------------------------------------------------------------
066650* OUT leg carries the caller's idempotency key.  The IN leg
066700* (below) does not - only the OUT leg is what the branch capture
066800* system could ever re-transmit, per change log 93-05-30
066900* (ticket TA-0651).
067000*-----------------------------------------------------------------
067100 400-WRITE-TXN-TRANSFER-OUT.
067200     ADD 1 TO WS-NEXT-TXN-ID.
067300     MOVE WS-NEXT-TXN-ID TO TXN-ID.
067400     MOVE 'TRANSFER_OUT' TO TXN-TYPE.
067500     MOVE REQ-AMOUNT TO TXN-AMOUNT.
067600     MOVE WS-TRANSFER-FEE TO TXN-FEE.
067700     MOVE REQ-FROM-ACCT TO TXN-OWNER-ACCT.
067800     MOVE REQ-FROM-ACCT TO TXN-FROM-ACCT.
067900     MOVE REQ-TO-ACCT TO TXN-TO-ACCT.
068000     MOVE WS-OWNER-ACCT-BALANCE TO TXN-BALANCE-AFTER.
068100     MOVE 'SUCCESS' TO TXN-STATUS.
068200     MOVE REQ-IDEM-KEY TO TXN-IDEM-KEY.
068300     MOVE WS-RUN-DATE-CCYYMMDD TO TXN-DATE.
068400     WRITE TRANSACTION-HISTORY-RECORD.
068500     PERFORM 500-REGISTER-IDEM-KEY.
068600
068700*-----------------------------------------------------------------
068800 400-WRITE-TXN-TRANSFER-IN.
068900     ADD 1 TO WS-NEXT-TXN-ID.
069000     MOVE WS-NEXT-TXN-ID TO TXN-ID.
069100     MOVE 'TRANSFER_IN' TO TXN-TYPE.
069200     MOVE REQ-AMOUNT TO TXN-AMOUNT.
069300     MOVE ZERO TO TXN-FEE.
069400     MOVE REQ-TO-ACCT TO TXN-OWNER-ACCT.
069500     MOVE REQ-FROM-ACCT TO TXN-FROM-ACCT.
069600     MOVE REQ-TO-ACCT TO TXN-TO-ACCT.
069700     MOVE WS-CTPY-ACCT-BALANCE TO TXN-BALANCE-AFTER.
069800     MOVE 'SUCCESS' TO TXN-STATUS.
069900     MOVE SPACES TO TXN-IDEM-KEY.
070000     MOVE WS-RUN-DATE-CCYYMMDD TO TXN-DATE.
070100     WRITE TRANSACTION-HISTORY-RECORD.
070200
070300*-----------------------------------------------------------------
070400 400-WRITE-REJECT-LOG.
070500     MOVE REQ-TYPE TO RL-REQ-TYPE.
070600     MOVE REQ-FROM-ACCT TO RL-FROM-ACCT.
070700     MOVE REQ-TO-ACCT TO RL-TO-ACCT.
070800     MOVE REQ-AMOUNT TO RL-AMOUNT.
070900     MOVE REQ-IDEM-KEY TO RL-IDEM-KEY.
071000     MOVE WS-REJECT-REASON-CODE TO RL-REASON-CODE.
071100     MOVE WS-REJECT-REASON-TEXT TO RL-REASON-TEXT.
071200     MOVE WS-RUN-DATE-CCYYMMDD TO RL-REJECT-DATE.
071300     WRITE REJECT-LOG-RECORD.
071400     ADD 1 TO WS-REJECT-COUNT.
071500
071600*-----------------------------------------------------------------
071700 300-CLOSE-ALL-FILES.
071800     CLOSE  MOVEMENT-REQUEST-IN
071900            ACCOUNT-MASTER-FILE
072000            TRANSACTION-HISTORY-OUT
072100            REJECT-LOG-OUT.
072200
072300*-----------------------------------------------------------------
072400 300-DISPLAY-END-OF-JOB-COUNTS.
072500     DISPLAY 'LDGPOST RUN COMPLETE FOR ' WS-RUN-DATE-CCYYMMDD.
072600     DISPLAY 'DEPOSITS POSTED    ' WS-DEPOSIT-COUNT.
072700     DISPLAY 'WITHDRAWALS POSTED ' WS-WITHDRAWAL-COUNT.
072800     DISPLAY 'TRANSFERS POSTED   ' WS-TRANSFER-COUNT.
072900     DISPLAY 'REQUESTS REJECTED  ' WS-REJECT-COUNT.
073000
073100******************************************************************
073200* Table search / control-break paragraphs - each is PERFORMed
073300* out-of-line VARYING an index, never as an inline loop.
073400*-----------------------------------------------------------------
073500 500-SEARCH-ACCT-DIRECTORY.
073600     IF WS-DIR-ACCT-NUMBER(WS-DIR-IDX) = WS-DIR-SEARCH-KEY
073700         MOVE WS-DIR-IDX TO WS-DIR-MATCH-IDX
073800         MOVE 'Y' TO WS-DIR-FOUND-SW
073900     END-IF.
074000
074100*-----------------------------------------------------------------
074200 500-SEARCH-IDEM-TABLE.
074300     IF WS-IDEM-KEY-TBL(WS-IDEM-IDX) = REQ-IDEM-KEY
074400         MOVE 'Y' TO WS-IDEM-FOUND-SW
074500     END-IF.
074600
074700*-----------------------------------------------------------------
074800 500-REGISTER-IDEM-KEY.
074900     IF REQ-IDEM-KEY NOT = SPACES
075000         ADD 1 TO WS-IDEM-COUNT
075100         MOVE REQ-IDEM-KEY TO WS-IDEM-KEY-TBL(WS-IDEM-COUNT)
075200     END-IF.
075300
075400*-----------------------------------------------------------------
075500* Daily withdrawal ceiling check - candidate total is today's
075600* running sum for this account plus the amount requested.  The
075700* table is NOT updated here, only on 500-COMMIT-DAILY-
075800* WITHDRAWAL below, so a rejected request leaves the running
075900* sum unchanged.
076000*-----------------------------------------------------------------
076100 500-CHECK-DAILY-WITHDRAWAL-LIMIT.
076200     MOVE 'N' TO WS-LIMIT-STATUS-SW.
076300     MOVE 'N' TO WS-DL-FOUND-SW.
076400     MOVE ZERO TO WS-DL-MATCH-IDX.
076500     PERFORM 500-SEARCH-DAILY-LIMIT-TABLE
076600         VARYING WS-DL-IDX FROM 1 BY 1
076700         UNTIL WS-DL-IDX > WS-DL-COUNT
076800             OR WS-DL-FOUND-SW = 'Y'.
076900     IF WS-DL-FOUND-SW = 'Y'
077000         COMPUTE WS-DL-CANDIDATE-TOTAL =
077100             WS-DL-WITHDRAWAL-TOTAL(WS-DL-MATCH-IDX) + REQ-AMOUNT
077200     ELSE
077300         MOVE REQ-AMOUNT TO WS-DL-CANDIDATE-TOTAL
077400     END-IF.
077500     IF WS-DL-CANDIDATE-TOTAL > WS-DAILY-WITHDRAWAL-CEILING
077600         MOVE 'Y' TO WS-LIMIT-STATUS-SW
077700     END-IF.
077800
077900*-----------------------------------------------------------------
078000 500-CHECK-DAILY-TRANSFER-LIMIT.
078100     MOVE 'N' TO WS-LIMIT-STATUS-SW.
078200     MOVE 'N' TO WS-DL-FOUND-SW.
078300     MOVE ZERO TO WS-DL-MATCH-IDX.
078400     PERFORM 500-SEARCH-DAILY-LIMIT-TABLE
078500         VARYING WS-DL-IDX FROM 1 BY 1
078600         UNTIL WS-DL-IDX > WS-DL-COUNT
078700             OR WS-DL-FOUND-SW = 'Y'.
078800     IF WS-DL-FOUND-SW = 'Y'
078900         COMPUTE WS-DL-CANDIDATE-TOTAL =
079000             WS-DL-TRANSFER-TOTAL(WS-DL-MATCH-IDX) + REQ-AMOUNT
079100     ELSE
079200         MOVE REQ-AMOUNT TO WS-DL-CANDIDATE-TOTAL
079300     END-IF.
079400     IF WS-DL-CANDIDATE-TOTAL > WS-DAILY-TRANSFER-CEILING
079500         MOVE 'Y' TO WS-LIMIT-STATUS-SW
079600     END-IF.
079700
079800*-----------------------------------------------------------------
079900* search shared by both ceiling checks above - key is
080000* (ACCT-NUMBER, run date), REQ-FROM-ACCT is the sending /
080100* withdrawing account in both cases
080200*-----------------------------------------------------------------
080300 500-SEARCH-DAILY-LIMIT-TABLE.
080400     IF WS-DL-ACCT-NUMBER(WS-DL-IDX) = REQ-FROM-ACCT
080500             AND WS-DL-POST-DATE(WS-DL-IDX) = WS-RUN-DATE-CCYYMMDD
080600         MOVE WS-DL-IDX TO WS-DL-MATCH-IDX
080700         MOVE 'Y' TO WS-DL-FOUND-SW
080800     END-IF.
080900
081000*-----------------------------------------------------------------
081100 500-COMMIT-DAILY-WITHDRAWAL.
081200     IF WS-DL-FOUND-SW = 'Y'
081300         ADD REQ-AMOUNT TO
081400                 WS-DL-WITHDRAWAL-TOTAL(WS-DL-MATCH-IDX)
081500     ELSE
081600         ADD 1 TO WS-DL-COUNT
081700         MOVE REQ-FROM-ACCT TO WS-DL-ACCT-NUMBER(WS-DL-COUNT)
081800         MOVE WS-RUN-DATE-CCYYMMDD TO
081900                 WS-DL-POST-DATE(WS-DL-COUNT)
082000         MOVE REQ-AMOUNT TO
082100                 WS-DL-WITHDRAWAL-TOTAL(WS-DL-COUNT)
082200         MOVE ZERO TO WS-DL-TRANSFER-TOTAL(WS-DL-COUNT)
082300     END-IF.
082400
082500*-----------------------------------------------------------------
082600 500-COMMIT-DAILY-TRANSFER.
082700     IF WS-DL-FOUND-SW = 'Y'
082800         ADD REQ-AMOUNT TO
082900                 WS-DL-TRANSFER-TOTAL(WS-DL-MATCH-IDX)
083000     ELSE
083100         ADD 1 TO WS-DL-COUNT
083200         MOVE REQ-FROM-ACCT TO WS-DL-ACCT-NUMBER(WS-DL-COUNT)
083300         MOVE WS-RUN-DATE-CCYYMMDD TO
083400                 WS-DL-POST-DATE(WS-DL-COUNT)
083500         MOVE ZERO TO WS-DL-WITHDRAWAL-TOTAL(WS-DL-COUNT)
083600         MOVE REQ-AMOUNT TO
083700                 WS-DL-TRANSFER-TOTAL(WS-DL-COUNT)
083800     END-IF.
083900
084000*-----------------------------------------------------------------
084100 500-ACCUMULATE-RUN-TOTALS-DEPOSIT.
084200     ADD 1 TO WS-DEPOSIT-COUNT.
084300     ADD REQ-AMOUNT TO WS-DEPOSIT-TOTAL-AMOUNT.
084400
084500*-----------------------------------------------------------------
084600 500-ACCUMULATE-RUN-TOTALS-WITHDRAWAL.
084700     ADD 1 TO WS-WITHDRAWAL-COUNT.
084800     ADD REQ-AMOUNT TO WS-WITHDRAWAL-TOTAL-AMOUNT.
084900
085000*-----------------------------------------------------------------
085100 500-ACCUMULATE-RUN-TOTALS-TRANSFER.
085200     ADD 1 TO WS-TRANSFER-COUNT.
085300     ADD REQ-AMOUNT TO WS-TRANSFER-TOTAL-AMOUNT.
085400     ADD WS-TRANSFER-FEE TO WS-TRANSFER-TOTAL-FEE.
085500
085600******************************************************************
085700* displays the owner's packed balance for the reconcilement
085800* run - only fires when WS-POST-TRACE-ON, see change log
085900* 95-09-11
086000*-----------------------------------------------------------------
086100 900-TRACE-OWNER-BALANCE.
086200     IF WS-POST-TRACE-ON
086300         MOVE WS-OWNER-ACCT-BALANCE TO WS-BALANCE-TRACE-PACKED
086400         DISPLAY 'LDGPOST OWNER BALANCE PACKED '
086500                 WS-BALANCE-TRACE-X
086600     END-IF.
