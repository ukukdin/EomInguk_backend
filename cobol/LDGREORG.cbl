000100******************************************************************
000200* This program is to convert the Account Master Backup File
000300*    and the Account Master Relative File, in either direction.
000400*
000500* Used File
000600*    - Account Master Backup File (Line Sequential): ACCTBKUP
000700*    - Account Master File (Relative): ACCTMAST
000800*
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 LDGREORG.
001300 AUTHOR.                     R G KOWALSKI.
001400 INSTALLATION.               TRUST ACCOUNTING SYSTEMS - DEPOSITS.
001500 DATE-WRITTEN.               MAY 19, 1992.
001600 DATE-COMPILED.
001700 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
001800                              USE ONLY.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200*    92-05-19  RGK  0201  INITIAL VERSION - THIS SHOP'S COMPILE
002300*                         OF COBOL CARRIES NO INDEXED (ISAM)
002400*                         SUPPORT, SO THE ACCOUNT MASTER IS KEPT
002500*                         AS A RELATIVE FILE AND REBUILT FROM
002600*                         THIS FLAT BACKUP EXTRACT WHENEVER IT
002700*                         MUST BE COMPACTED OR RECOVERED.
002800*    92-11-03  RGK  0214  ADDED THE REVERSE PASS (MASTER TO
002900*                         BACKUP) SO OPERATIONS CAN TAKE A FRESH
003000*                         EXTRACT BEFORE A REBUILD WITHOUT A
003100*                         SEPARATE UTILITY RUN.
003200*    93-07-14  RGK  0241  REBUILD PASS NOW SKIPS BACKUP ROWS
003300*                         WITH A BLANK ACCOUNT NUMBER - THESE
003400*                         ARE TOMBSTONES LEFT BY LDGACCT
003500*                         DELETES AND MUST NOT COME BACK ON THE
003600*                         REBUILT MASTER (TICKET TA-0602).
003700*    95-09-11  DTC  0301  ADDED WS-REORG-TRACE-SWITCH FOR THE
003800*                         RECONCILEMENT RUN, DEFAULTS OFF.
003900*    98-12-04  LDW  0355  Y2K CERTIFICATION - CENTURY WINDOWING
004000*                         ADDED FOR THE RUN-DATE STAMP BELOW,
004100*                         SAME LOGIC AS LDGPOST AND LDGACCT.
004200*    99-11-22  LDW  0362  Y2K CERTIFICATION - RETEST AFTER THE
004300*                         WINDOWING CHANGE ABOVE, SIGNED OFF.
004350*    03-08-05  JWB  0405  900-TRACE-REORG-RECORD WAS SHOWING THE
004360*                         PRIOR RECORD'S BALANCE ON THE EXTRACT
004370*                         PASS WHEN A RECONCILEMENT RUN TURNED
004380*                         THE TRACE SWITCH ON - PARAGRAPH NOW
004390*                         BRANCHES ON WHICH PASS IS ACTIVE AND
004395*                         TRACES THE RECORD AREA THAT WAS ACTUALLY
004397*                         JUST READ (TICKET TA-1057).
004400*-----------------------------------------------------------------
004500******************************************************************
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            IBM-4381.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  ACCTBKUP-FILE
005600             ASSIGN TO "ACCTBKUP"
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS WS-BKUP-FILE-STATUS.
005900
006000     SELECT  ACCOUNT-MASTER-FILE
006100             ASSIGN TO "ACCTMAST"
006200             ORGANIZATION IS RELATIVE
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS WS-ACCT-FILE-STATUS.
006500
006600******************************************************************
006700 DATA                        DIVISION.
006800*-----------------------------------------------------------------
006900 FILE                        SECTION.
007000*    same layout as ACCOUNT-MASTER-RECORD below, COPY REPLACING
007100*    renames the 01-level only so the two FD's can coexist -
007200*    the individual fields (ACCT-NUMBER, ACCT-BALANCE, etc.) are
007300*    referenced qualified, e.g. ACCT-NUMBER OF ACCOUNT-BACKUP-
007400*    RECORD, wherever both records are in scope together
007500 FD  ACCTBKUP-FILE
007600     RECORD CONTAINS 100 CHARACTERS
007700     DATA RECORD IS ACCOUNT-BACKUP-RECORD.
007800     COPY "COPYBOOKS\ACCTMAST.CPY"
007900         REPLACING ACCOUNT-MASTER-RECORD BY ACCOUNT-BACKUP-RECORD.
008000
008100 FD  ACCOUNT-MASTER-FILE
008200     RECORD CONTAINS 100 CHARACTERS
008300     DATA RECORD IS ACCOUNT-MASTER-RECORD.
008400     COPY "COPYBOOKS\ACCTMAST.CPY".
008500
008600*-----------------------------------------------------------------
008700 WORKING-STORAGE             SECTION.
008800*-----------------------------------------------------------------
008900 01  WS-FILE-STATUSES.
009000     05  WS-BKUP-FILE-STATUS          PIC X(02).
009100     05  WS-ACCT-FILE-STATUS          PIC X(02).
009200
009300 01  SWITCHES-AND-COUNTERS.
009400     05  WS-BKUP-EOF-SW               PIC X(01) VALUE 'N'.
009500         88  WS-BKUP-EOF                        VALUE 'Y'.
009600     05  WS-MASTER-EOF-SW             PIC X(01) VALUE 'N'.
009700         88  WS-MASTER-EOF                       VALUE 'Y'.
009800     05  WS-REORG-TRACE-SWITCH        PIC X(01) VALUE 'N'.
009900         88  WS-REORG-TRACE-ON                   VALUE 'Y'.
009950*    which pass is running, so the trace paragraph knows which
009960*    record area was just freshly moved - see change log
009970*    03-08-05
009980     05  WS-CURRENT-PASS-SW           PIC X(01) VALUE 'R'.
009990         88  WS-REBUILD-PASS-ACTIVE              VALUE 'R'.
009995         88  WS-EXTRACT-PASS-ACTIVE              VALUE 'E'.
010000     05  WS-REBUILD-COUNT             PIC 9(07) COMP VALUE ZERO.
010100     05  WS-TOMBSTONE-COUNT           PIC 9(07) COMP VALUE ZERO.
010200     05  WS-EXTRACT-COUNT             PIC 9(07) COMP VALUE ZERO.
010300
010400* run date, CCYYMMDD - same century-windowed build as LDGPOST
010500* and LDGACCT, stamped on the end-of-job console messages only
010600 01  WS-SYSTEM-DATE-YYMMDD            PIC 9(06).
010700 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE-YYMMDD.
010800     05  WS-SYS-YY                    PIC 9(02).
010900     05  WS-SYS-MM                    PIC 9(02).
011000     05  WS-SYS-DD                    PIC 9(02).
011100 01  WS-RUN-DATE-GROUP.
011200     05  WS-RUN-CENTURY               PIC 9(02).
011300     05  WS-RUN-YY                    PIC 9(02).
011400     05  WS-RUN-MM                    PIC 9(02).
011500     05  WS-RUN-DD                    PIC 9(02).
011600 01  WS-RUN-DATE-CCYYMMDD REDEFINES WS-RUN-DATE-GROUP
011700                                       PIC 9(08).
011800
011900* byte-level view of the record moved between passes, for the
012000* reconcilement run trace - see change log 95-09-11
012100 01  WS-TRACE-AREA.
012200     05  WS-TRACE-ACCT-NUMBER         PIC X(20).
012300     05  WS-TRACE-BALANCE             PIC S9(13)V99 COMP-3.
012400 01  WS-TRACE-AREA-X REDEFINES WS-TRACE-AREA.
012500     05  WS-TRACE-ACCT-NUMBER-X       PIC X(20).
012600     05  WS-TRACE-BALANCE-X           PIC X(08).
012700
012800******************************************************************
012900 PROCEDURE                   DIVISION.
013000*-----------------------------------------------------------------
013100* Main procedure - runs both directions every time it is
013200* invoked: rebuild the relative master from the flat backup,
013300* then take a fresh backup extract of the master just built.
013400* Operations selects which output they actually need off the
013500* job's spool.
013600*-----------------------------------------------------------------
013700 100-REORG-ACCOUNT-MASTER.
013800     PERFORM 200-GET-RUN-DATE.
013900     PERFORM 200-REBUILD-MASTER-FROM-BACKUP.
014000     PERFORM 200-EXTRACT-BACKUP-FROM-MASTER.
014100     STOP RUN.
014200
014300******************************************************************
014400 200-GET-RUN-DATE.
014500     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
014600     IF WS-SYS-YY < 50
014700         MOVE 20 TO WS-RUN-CENTURY
014800     ELSE
014900         MOVE 19 TO WS-RUN-CENTURY
015000     END-IF.
015100     MOVE WS-SYS-YY TO WS-RUN-YY.
015200     MOVE WS-SYS-MM TO WS-RUN-MM.
015300     MOVE WS-SYS-DD TO WS-RUN-DD.
015400
015500*-----------------------------------------------------------------
015600* PASS 1 - flat backup extract to relative master.  Tombstoned
015700* rows (blank account number, left behind by an LDGACCT DELETE)
015800* are counted but not written back - see change log 93-07-14.
015900*-----------------------------------------------------------------
016000 200-REBUILD-MASTER-FROM-BACKUP.
016100     PERFORM 300-INITIATE-REBUILD-PASS.
016200     PERFORM 300-PROCEED-REBUILD-PASS UNTIL WS-BKUP-EOF.
016300     PERFORM 300-TERMINATE-REBUILD-PASS.
016400
016500*-----------------------------------------------------------------
016600* PASS 2 - relative master back out to a flat backup extract,
016700* one line per surviving account.
016800*-----------------------------------------------------------------
016900 200-EXTRACT-BACKUP-FROM-MASTER.
017000     PERFORM 300-INITIATE-EXTRACT-PASS.
017100     PERFORM 300-PROCEED-EXTRACT-PASS UNTIL WS-MASTER-EOF.
017200     PERFORM 300-TERMINATE-EXTRACT-PASS.
017300
017400******************************************************************
017500 300-INITIATE-REBUILD-PASS.
017550     MOVE 'R' TO WS-CURRENT-PASS-SW.
017600     PERFORM 400-OPEN-REBUILD-FILES.
017700     MOVE 'N' TO WS-BKUP-EOF-SW.
017800     MOVE ZERO TO WS-REBUILD-COUNT WS-TOMBSTONE-COUNT.
017900     PERFORM 400-READ-BACKUP-RECORD.
018000
018100*-----------------------------------------------------------------
018200 300-PROCEED-REBUILD-PASS.
018300     IF ACCOUNT-BACKUP-RECORD = SPACES
018400         ADD 1 TO WS-TOMBSTONE-COUNT
018500     ELSE
018600         PERFORM 400-WRITE-MASTER-RECORD
018700         PERFORM 900-TRACE-REORG-RECORD
018800         ADD 1 TO WS-REBUILD-COUNT
018900     END-IF.
019000     PERFORM 400-READ-BACKUP-RECORD.
019100
019200*-----------------------------------------------------------------
019300 300-TERMINATE-REBUILD-PASS.
019400     PERFORM 400-CLOSE-REBUILD-FILES.
019500     DISPLAY 'LDGREORG REBUILD RUN DATE  ' WS-RUN-DATE-CCYYMMDD.
019600     DISPLAY 'LDGREORG ACCOUNTS REBUILT  ' WS-REBUILD-COUNT.
019700     DISPLAY 'LDGREORG TOMBSTONES SKIPPED ' WS-TOMBSTONE-COUNT.
019800
019900******************************************************************
020000 300-INITIATE-EXTRACT-PASS.
020050     MOVE 'E' TO WS-CURRENT-PASS-SW.
020100     PERFORM 400-OPEN-EXTRACT-FILES.
020200     MOVE 'N' TO WS-MASTER-EOF-SW.
020300     MOVE ZERO TO WS-EXTRACT-COUNT.
020400     PERFORM 400-READ-MASTER-RECORD.
020500
020600*-----------------------------------------------------------------
020700 300-PROCEED-EXTRACT-PASS.
020800     PERFORM 400-WRITE-BACKUP-RECORD.
020900     PERFORM 900-TRACE-REORG-RECORD.
021000     ADD 1 TO WS-EXTRACT-COUNT.
021100     PERFORM 400-READ-MASTER-RECORD.
021200
021300*-----------------------------------------------------------------
021400 300-TERMINATE-EXTRACT-PASS.
021500     PERFORM 400-CLOSE-EXTRACT-FILES.
021600     DISPLAY 'LDGREORG ACCOUNTS EXTRACTED ' WS-EXTRACT-COUNT.
021700
021800******************************************************************
021900 400-OPEN-REBUILD-FILES.
022000     OPEN    INPUT   ACCTBKUP-FILE
022100             OUTPUT  ACCOUNT-MASTER-FILE.
022200
022300*-----------------------------------------------------------------
022400 400-OPEN-EXTRACT-FILES.
022500     OPEN    INPUT   ACCOUNT-MASTER-FILE
022600             OUTPUT  ACCTBKUP-FILE.
022700
022800*-----------------------------------------------------------------
022900 400-READ-BACKUP-RECORD.
023000     READ ACCTBKUP-FILE
023100         AT END MOVE 'Y' TO WS-BKUP-EOF-SW.
023200
023300*-----------------------------------------------------------------
023400 400-READ-MASTER-RECORD.
023500     READ ACCOUNT-MASTER-FILE
023600         AT END MOVE 'Y' TO WS-MASTER-EOF-SW.
023700
023800*-----------------------------------------------------------------
023900 400-WRITE-MASTER-RECORD.
024000     WRITE ACCOUNT-MASTER-RECORD FROM ACCOUNT-BACKUP-RECORD
024100         INVALID KEY
024200             DISPLAY 'LDGREORG WRITE FAILED, ACCOUNT '
024300                     ACCT-NUMBER OF ACCOUNT-BACKUP-RECORD
024400         END-WRITE.
024500
024600*-----------------------------------------------------------------
024700 400-WRITE-BACKUP-RECORD.
024800     WRITE ACCOUNT-BACKUP-RECORD FROM ACCOUNT-MASTER-RECORD.
024900
025000*-----------------------------------------------------------------
025100 400-CLOSE-REBUILD-FILES.
025200     CLOSE   ACCTBKUP-FILE
025300             ACCOUNT-MASTER-FILE.
025400
025500*-----------------------------------------------------------------
025600 400-CLOSE-EXTRACT-FILES.
025700     CLOSE   ACCOUNT-MASTER-FILE
025800             ACCTBKUP-FILE.
025900
026000******************************************************************
026100* displays the account number and packed balance of the record
026200* just moved, for the reconcilement run - only fires when
026300* WS-REORG-TRACE-ON, see change log 95-09-11.  Branches on which
026400* pass is running (change log 03-08-05) - the rebuild pass has
026500* just freshly read ACCOUNT-BACKUP-RECORD off ACCTBKUP-FILE, the
026600* extract pass has just freshly read ACCOUNT-MASTER-RECORD off
026700* ACCOUNT-MASTER-FILE, and tracing the other record area would
026800* show whatever was left over from the prior WRITE FROM.
026900*-----------------------------------------------------------------
027000 900-TRACE-REORG-RECORD.
027100     IF WS-REORG-TRACE-ON
027200         IF WS-REBUILD-PASS-ACTIVE
027300             MOVE ACCT-NUMBER OF ACCOUNT-BACKUP-RECORD
027400                                     TO WS-TRACE-ACCT-NUMBER
027500             MOVE ACCT-BALANCE OF ACCOUNT-BACKUP-RECORD
027600                                     TO WS-TRACE-BALANCE
027700         ELSE
027800             MOVE ACCT-NUMBER OF ACCOUNT-MASTER-RECORD
027900                                     TO WS-TRACE-ACCT-NUMBER
028000             MOVE ACCT-BALANCE OF ACCOUNT-MASTER-RECORD
028100                                     TO WS-TRACE-BALANCE
028200         END-IF
028300         DISPLAY 'LDGREORG ACCOUNT NUMBER    '
028400                 WS-TRACE-ACCT-NUMBER-X
028500         DISPLAY 'LDGREORG BALANCE   PACKED  '
028600                 WS-TRACE-BALANCE-X
028700     END-IF.
