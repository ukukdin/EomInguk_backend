000100******************************************************************
000200* This program is the subprogram CALLed by LDGPOST to compute
000300* the transfer fee levied against the sending account.
000400*
000500* Used File
000600*    - none, LINKAGE only
000700*
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 LDGFEE.
001200 AUTHOR.                     R G KOWALSKI.
001300 INSTALLATION.               TRUST ACCOUNTING SYSTEMS - DEPOSITS.
001400 DATE-WRITTEN.               MARCH 16, 1988.
001500 DATE-COMPILED.
001600 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
001700                              USE ONLY.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100*    88-03-16  RGK  0000  INITIAL VERSION - SPLIT OUT OF THE
002200*                         POSTING PROGRAM SO THE FEE RULE CAN BE
002300*                         CHANGED WITHOUT A FULL RECOMPILE OF
002400*                         LDGPOST.
002500*    89-07-02  RGK  0114  FEE RATE MOVED TO A 77-LEVEL CONSTANT,
002600*                         AUDIT ASKED THAT IT NOT BE A LITERAL
002700*                         BURIED IN THE COMPUTE STATEMENT.
002800*    92-01-20  RGK  0233  CORRECTED TRUNCATION - PRIOR VERSION
002900*                         ROUNDED THE FEE TO THE NEAREST WON,
003000*                         POLICY IS ROUND DOWN ALWAYS.
003100*    95-09-11  DTC  0301  ADDED WS-FEE-TRACE-SWITCH AND THE
003200*                         TRACE PARAGRAPH FOR THE RECONCILEMENT
003300*                         RUN, DEFAULTS OFF.
003400*    98-12-04  LDW  0355  Y2K CERTIFICATION - NO DATE FIELDS IN
003500*                         THIS PROGRAM, REVIEWED AND SIGNED OFF.
003550*    03-02-11  JWB  0402  FEE RATE AND TRUNCATION RULE CONFIRMED
003560*                         UNCHANGED AGAINST TRUST ACCOUNTING
003570*                         STANDARD TA-4 PER THE ANNUAL AUDIT
003580*                         WALKTHROUGH, NO CODE CHANGE REQUIRED
003590*                         (TICKET TA-1042).
003600*-----------------------------------------------------------------
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            IBM-4381.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400******************************************************************
004500 DATA                        DIVISION.
004600*-----------------------------------------------------------------
004700 WORKING-STORAGE             SECTION.
004800*-----------------------------------------------------------------
004900* fee rate - 1 PERCENT, kept as a working-storage constant per
005000* audit rather than buried in the COMPUTE statement below
005100 77  WS-FEE-RATE                 PIC V9(04) VALUE 0.0100.
005200
005300* trace switch - 'Y' turns on the DISPLAY of the packed work
005400* areas below for the reconcilement run, normally 'N'
005500 01  WS-FEE-TRACE-SWITCH         PIC X(01) VALUE 'N'.
005600     88  WS-FEE-TRACE-ON                   VALUE 'Y'.
005700
005800* work copy of the amount passed in, kept packed like the
005900* caller's field, with a byte-level REDEFINES so the trace
006000* paragraph can DISPLAY the raw packed bytes for a dump compare
006100 01  WS-AMOUNT-WORK-AREA.
006200     05  WS-AMOUNT-COPY           PIC S9(13)V99 COMP-3.
006300 01  WS-AMOUNT-WORK-AREA-X REDEFINES WS-AMOUNT-WORK-AREA.
006400     05  WS-AMOUNT-COPY-X         PIC X(08).
006500
006600* fee work area - WS-FEE-RAW holds the 1 PCT result to the
006700* penny, WS-FEE-WHOLE is that result with the penny truncated
006800* off, per policy the fee is never fractional-won
006900 01  WS-FEE-WORK-AREA.
007000     05  WS-FEE-RAW               PIC S9(13)V99 COMP-3.
007100     05  WS-FEE-WHOLE             PIC S9(13) COMP-3.
007200 01  WS-FEE-WORK-AREA-X REDEFINES WS-FEE-WORK-AREA.
007300     05  WS-FEE-RAW-X             PIC X(08).
007400     05  WS-FEE-WHOLE-X           PIC X(07).
007500
007600* fee rate carried a second time in a packed field purely so
007700* the trace paragraph has a third packed area to show, matches
007800* the byte width booked against this program in the DASD study
007900 01  WS-RATE-WORK-AREA.
008000     05  WS-RATE-PACKED           PIC S9(03)V9(04) COMP-3.
008100 01  WS-RATE-WORK-AREA-X REDEFINES WS-RATE-WORK-AREA.
008200     05  WS-RATE-PACKED-X         PIC X(04).
008300
008400*-----------------------------------------------------------------
008500 LINKAGE                     SECTION.
008600*-----------------------------------------------------------------
008700 01  LK-FEE-PARAMETERS.
008800     05  LK-TRANSFER-AMOUNT       PIC S9(13)V99 COMP-3.
008900     05  LK-TRANSFER-FEE          PIC S9(13)V99 COMP-3.
009000
009100******************************************************************
009200 PROCEDURE                   DIVISION    USING LK-FEE-PARAMETERS.
009300*-----------------------------------------------------------------
009400* Main procedure - fee is 1% of the transfer amount, truncated
009500* (never rounded) to the nearest whole won, per Trust Accounting
009600* standard TA-4, the transfer-fee schedule audit signed off on.
009700*-----------------------------------------------------------------
009800 100-COMPUTE-TRANSFER-FEE.
009900     MOVE LK-TRANSFER-AMOUNT     TO WS-AMOUNT-COPY
010000     MOVE WS-FEE-RATE            TO WS-RATE-PACKED
010100
010200     COMPUTE WS-FEE-RAW = WS-AMOUNT-COPY * WS-FEE-RATE
010300
010400*    fee is booked in whole won only - the penny left in
010500*    WS-FEE-RAW is dropped here, never rounded up or to
010600*    nearest, per change log 92-01-20 above (ticket TA-0233)
010700     COMPUTE WS-FEE-WHOLE = WS-FEE-RAW
010900
011000     MOVE WS-FEE-WHOLE           TO LK-TRANSFER-FEE
011100
011200     PERFORM 900-TRACE-FEE-WORK-AREAS THRU 900-TRACE-EXIT
011300
011400     GOBACK
011500     .
011600
011700*-----------------------------------------------------------------
011800* displays the packed work areas for the reconcilement run -
011900* only fires when WS-FEE-TRACE-ON, left permanently wired in
012000* rather than commented out so it can be turned on in
012100* production without a recompile (see change log 95-09-11)
012200*-----------------------------------------------------------------
012300 900-TRACE-FEE-WORK-AREAS.
012400     IF WS-FEE-TRACE-ON
012500         DISPLAY 'LDGFEE AMOUNT PACKED  ' WS-AMOUNT-COPY-X
012600         DISPLAY 'LDGFEE RATE   PACKED  ' WS-RATE-PACKED-X
012700         DISPLAY 'LDGFEE FEE    PACKED  ' WS-FEE-WHOLE-X
012800     END-IF.
012900 900-TRACE-EXIT.
013000     EXIT.
