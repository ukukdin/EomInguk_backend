000100******************************************************************
000200* This program is to maintain the Account Master File
000300*    USING a Screen Section.
000400*
000500* Used File
000600*    - Account Master File (Relative): ACCTMAST
000700*
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 LDGACCT.
001200 AUTHOR.                     R G KOWALSKI.
001300 INSTALLATION.               TRUST ACCOUNTING SYSTEMS - DEPOSITS.
001400 DATE-WRITTEN.               FEBRUARY 11, 1988.
001500 DATE-COMPILED.
001600 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
001700                              USE ONLY.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100*    88-02-11  RGK  0000  INITIAL VERSION - ON-LINE CREATE,
002200*                         DELETE AND LOOKUP AGAINST THE ACCOUNT
002300*                         MASTER, ONE ACTION AT A TIME AT THE
002400*                         TELLER TERMINAL.
002500*    88-06-30  RGK  0037  ADDED THE HOLDER-NAME LENGTH CHECK -
002600*                         DATA ENTRY WAS LEAVING ONE-CHARACTER
002700*                         NAMES ON THE MASTER.
002800*    92-05-19  RGK  0201  REPLACED THE INDEXED READ WITH THE
002900*                         RELATIVE FILE / IN-MEMORY DIRECTORY
003000*                         TABLE BELOW - SEE THE SAME NOTE IN
003100*                         LDGPOST, THIS SHOP'S COMPILE OF COBOL
003200*                         CARRIES NO INDEXED (ISAM) SUPPORT.
003300*    93-02-08  RGK  0219  DELETE GUARD ADDED - A TELLER DELETED
003400*                         AN ACCOUNT CARRYING A BALANCE AND
003500*                         RECONCILEMENT COULD NOT MAKE THE
003600*                         MONEY BALANCE (TICKET TA-0588).
003700*    95-09-11  DTC  0301  ADDED WS-MAINT-TRACE-SWITCH FOR THE
003800*                         RECONCILEMENT RUN, DEFAULTS OFF.
003900*    98-12-04  LDW  0355  Y2K CERTIFICATION - CENTURY WINDOWING
004000*                         ADDED IN 300-GET-RUN-DATE, SAME LOGIC
004100*                         AS LDGPOST, TESTED AT THE 00/99
004200*                         BOUNDARY.
004300*    99-11-22  LDW  0362  Y2K CERTIFICATION - RETEST AFTER THE
004400*                         WINDOWING CHANGE ABOVE, SIGNED OFF.
004450*    02-07-16  JWB  0405  DELETE GUARD (TICKET TA-0588) AND THE
004460*                         DUPLICATE-NUMBER CHECK RE-WALKED WITH
004470*                         INTERNAL AUDIT AFTER LDGPOST TICKET
004480*                         TA-0980 WENT IN, NO CODE CHANGE
004490*                         REQUIRED (TICKET TA-1004).
004491*    03-04-09  JWB  0406  ADDED LOOKUP BY INTERNAL ID (ACTION
004492*                         CODE I, RELATIVE KEY) AND A READ-ONLY
004493*                         DIRECTORY BROWSE (CODE B) - BRANCH
004494*                         AUDIT WANTED BOTH FOR DASD-DUMP FOLLOW
004495*                         UP (TICKET TA-1103).
004496*    03-04-09  JWB  0407  WS-ACCT-RELATIVE-KEY WAS NEVER
004497*                         DECLARED IN WORKING-STORAGE, ONLY
004498*                         NAMED ON THE RELATIVE KEY CLAUSE -
004499*                         ADDED PIC 9(08) COMP (TICKET TA-1104).
004500*-----------------------------------------------------------------
004600******************************************************************
004700 ENVIRONMENT                 DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION               SECTION.
005000 SOURCE-COMPUTER.            IBM-4381.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT                SECTION.
005500 FILE-CONTROL.
005600*    RELATIVE, not INDEXED - see change log 92-05-19.  Keyed
005700*    access goes through the in-memory directory table built by
005800*    300-LOAD-ACCT-DIRECTORY below, the same technique LDGPOST
005900*    and LDGREORG use.
006000     SELECT  ACCOUNT-MASTER-FILE
006100             ASSIGN TO "ACCTMAST"
006200             ORGANIZATION IS RELATIVE
006300             ACCESS MODE IS DYNAMIC
006400             RELATIVE KEY IS WS-ACCT-RELATIVE-KEY
006500             FILE STATUS IS WS-ACCT-FILE-STATUS.
006600
006700******************************************************************
006800 DATA                        DIVISION.
006900*-----------------------------------------------------------------
007000 FILE                        SECTION.
007100 FD  ACCOUNT-MASTER-FILE
007200     RECORD CONTAINS 100 CHARACTERS
007300     DATA RECORD IS ACCOUNT-MASTER-RECORD.
007400     COPY "COPYBOOKS\ACCTMAST.CPY".
007500
007600*-----------------------------------------------------------------
007700 WORKING-STORAGE             SECTION.
007800*-----------------------------------------------------------------
007900 01  WS-FILE-STATUSES.
008000     05  WS-ACCT-FILE-STATUS          PIC X(02).
008100     05  FILLER                       PIC X(02).
008200
008300 01  SWITCHES-AND-CONSTANTS.
008400     05  WS-ACCT-MASTER-EOF-SW        PIC X(01) VALUE 'N'.
008500         88  WS-ACCT-MASTER-EOF                 VALUE 'Y'.
008600     05  WS-ACCOUNT-FOUND-SW          PIC X(01) VALUE 'N'.
008700         88  WS-ACCOUNT-FOUND                   VALUE 'Y'.
008800     05  WS-DIR-FOUND-SW              PIC X(01) VALUE 'N'.
008900     05  WS-DELETE-GUARD-SW           PIC X(01) VALUE 'N'.
009000         88  WS-DELETE-BLOCKED                  VALUE 'Y'.
009100     05  WS-FORMAT-OK-SW              PIC X(01) VALUE 'Y'.
009200         88  WS-FORMAT-OK                       VALUE 'Y'.
009300     05  WS-TRAILING-SPACE-SW         PIC X(01) VALUE 'N'.
009400         88  WS-TRAILING-SPACE-SEEN             VALUE 'Y'.
009500     05  WS-MAINT-TRACE-SWITCH        PIC X(01) VALUE 'N'.
009600         88  WS-MAINT-TRACE-ON                  VALUE 'Y'.
009700     05  CONFIRM-SW                   PIC X(01) VALUE SPACES.
009800         88  VALID-CONFIRMED                    VALUE 'Y' 'y'
009900                                                        'N' 'n'.
010000         88  CONFIRM-NO                         VALUE 'N' 'n'.
010100     05  FILLER                       PIC X(02).
010200
010300 01  SCREEN-COLORS.
010400     05  BLACK                        PIC S9(4) COMP-5 VALUE 0.
010500     05  BLUE                         PIC S9(4) COMP-5 VALUE 1.
010600     05  GREEN                        PIC S9(4) COMP-5 VALUE 2.
010700     05  RED                          PIC S9(4) COMP-5 VALUE 4.
010800     05  YELLOW                       PIC S9(4) COMP-5 VALUE 6.
010900     05  WHITE                        PIC S9(4) COMP-5 VALUE 7.
011000
011100* account-master directory - same "sequential-table
011200* substitution" as LDGPOST, built fresh at 300-LOAD-ACCT-
011300* DIRECTORY.  WS-NEXT-RELKEY is the highest relative key seen
011400* plus one, so a CREATE always appends past the current
011500* high-water mark even after earlier DELETEs leave gaps.
011600 01  WS-ACCT-DIR-COUNT                PIC 9(05) COMP VALUE ZERO.
011700 01  WS-ACCT-DIRECTORY-TABLE.
011800     05  WS-ACCT-DIR-ENTRY OCCURS 1 TO 5000 TIMES
011900             DEPENDING ON WS-ACCT-DIR-COUNT
012000             INDEXED BY WS-DIR-IDX.
012100         10  WS-DIR-ACCT-NUMBER       PIC X(20).
012200         10  WS-DIR-RELKEY            PIC 9(08) COMP.
012300 01  WS-DIR-MATCH-IDX                 PIC 9(05) COMP VALUE ZERO.
012400 01  WS-DIR-SEARCH-KEY                PIC X(20) VALUE SPACES.
012450 01  WS-ACCT-RELATIVE-KEY             PIC 9(08) COMP VALUE ZERO.
012500 01  WS-NEXT-RELKEY                   PIC 9(08) COMP VALUE 1.
012520
012540* browse-the-directory counters and edited work fields - see
012550* change log 03-04-09, ticket TA-1103
012560 01  WS-BROWSE-COUNT                  PIC 9(05) COMP VALUE ZERO.
012570 01  WS-BROWSE-COUNT-EDIT             PIC ZZZZ9.
012580 01  WS-BROWSE-RELKEY-EDIT            PIC ZZZZZZZ9.
012600
012700* operator input
012800 01  WS-ACTION-CODE                   PIC X(01) VALUE SPACE.
012900     88  WS-VALID-CREATE                        VALUE 'C' 'c'.
013000     88  WS-VALID-DELETE                        VALUE 'D' 'd'.
013100     88  WS-VALID-LOOKUP                        VALUE 'L' 'l'.
013150*    03-04-09  JWB  lookup by internal (relative-key) id, and
013160*    the read-only directory browse - see change log, ticket
013170*    TA-1103
013180     88  WS-VALID-ID-LOOKUP                     VALUE 'I' 'i'.
013190     88  WS-VALID-BROWSE                        VALUE 'B' 'b'.
013200     88  WS-VALID-ACTION-CODE                   VALUE 'C' 'c'
013300                                                       'D' 'd'
013350                                                       'I' 'i'
013380                                                       'B' 'b'
013400                                                       'L' 'l'.
013500 01  WS-ACCT-NUMBER-ENTRY             PIC X(20) VALUE SPACES.
013600 01  WS-ACCT-NUMBER-CHARS REDEFINES WS-ACCT-NUMBER-ENTRY.
013700     05  WS-ACCT-NUMBER-CHAR OCCURS 20 TIMES PIC X(01).
013800 01  WS-HOLDER-NAME-ENTRY             PIC X(50) VALUE SPACES.
013820*    internal record number entered at the terminal for an
013840*    I-lookup, ties straight to WS-ACCT-RELATIVE-KEY, no
013860*    directory search involved - see change log 03-04-09
013880 01  WS-LOOKUP-RELKEY-ENTRY           PIC 9(08) VALUE ZERO.
013900
014000 01  WS-FORMAT-IDX                    PIC 9(02) COMP VALUE ZERO.
014100 01  WS-DIGIT-COUNT                   PIC 9(02) COMP VALUE ZERO.
014200 01  WS-HOLDER-LENGTH                 PIC 9(02) COMP VALUE ZERO.
014300
014400 01  WS-ERROR-MESSAGE                 PIC X(40) VALUE SPACES.
014500 01  WS-RESULT-MESSAGE                PIC X(40) VALUE SPACES.
014600 01  WS-LOOKUP-BALANCE-EDIT           PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
014700
014800* run date, CCYYMMDD - same century-windowed build as LDGPOST
014900 01  WS-SYSTEM-DATE-YYMMDD            PIC 9(06).
015000 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE-YYMMDD.
015100     05  WS-SYS-YY                    PIC 9(02).
015200     05  WS-SYS-MM                    PIC 9(02).
015300     05  WS-SYS-DD                    PIC 9(02).
015400 01  WS-RUN-DATE-GROUP.
015500     05  WS-RUN-CENTURY               PIC 9(02).
015600     05  WS-RUN-YY                    PIC 9(02).
015700     05  WS-RUN-MM                    PIC 9(02).
015800     05  WS-RUN-DD                    PIC 9(02).
015900 01  WS-RUN-DATE-CCYYMMDD REDEFINES WS-RUN-DATE-GROUP
016000                                       PIC 9(08).
016100
016200* trace area for the reconcilement run - see change log
016300* 95-09-11
016400 01  WS-BALANCE-TRACE-AREA.
016500     05  WS-BALANCE-TRACE-PACKED      PIC S9(13)V99 COMP-3.
016600 01  WS-BALANCE-TRACE-AREA-X REDEFINES WS-BALANCE-TRACE-AREA.
016700     05  WS-BALANCE-TRACE-X           PIC X(08).
016800
016900*-----------------------------------------------------------------
017000 SCREEN                      SECTION.
017100*-----------------------------------------------------------------
017200 01  OPENING-SCREEN.
017300     05  BLANK SCREEN
017400         BACKGROUND-COLOR BLUE   FOREGROUND-COLOR WHITE.
017500
017600     05  SCREEN-BASICS.
017700         10  LINE  1 BLANK LINE  BACKGROUND-COLOR BLACK.
017800         10  LINE  2 BLANK LINE  BACKGROUND-COLOR BLACK.
017900         10  LINE  3 BLANK LINE  BACKGROUND-COLOR BLACK.
018000         10  LINE  2 COLUMN 15
018100                     VALUE "ACCOUNT MASTER MAINTENANCE"
018200                     BACKGROUND-COLOR BLACK
018300                     FOREGROUND-COLOR YELLOW.
018400         10  LINE  5 COLUMN  7
018500                     VALUE "ACTION CODE:  (C)reate (D)elete
018550-                    "(L)ookup (I)d-lookup (B)rowse".
018700         10  LINE  7 COLUMN  7   VALUE "ACCOUNT NUMBER:".
018750         10  LINE  8 COLUMN  7   VALUE "INTERNAL ID:     (I-LOOKUP
018760-                    " ONLY)".
018800         10  LINE  9 COLUMN  7   VALUE "ACCOUNT HOLDER:  (CREATE
018900-                    " ONLY)".
019000         10  LINE 10 COLUMN  7
019100                     VALUE "------------------------------------".
019200
019300     05  SCREEN-VALUES.
019400         10  SS-ACTION-CODE      PIC X(01) TO    WS-ACTION-CODE
019500             LINE  5 COLUMN 45   FOREGROUND-COLOR YELLOW
019600                                 REVERSE-VIDEO AUTO.
019700         10  SS-ACCT-NUMBER      PIC X(20) TO    WS-ACCT-NUMBER-
019800-                    "ENTRY
019900             LINE  7 COLUMN 25   FOREGROUND-COLOR YELLOW
020000                                 REVERSE-VIDEO AUTO.
020050         10  SS-LOOKUP-RELKEY    PIC 9(08) TO    WS-LOOKUP-
020060-                    "RELKEY-ENTRY
020070             LINE  8 COLUMN 25   FOREGROUND-COLOR YELLOW
020080                                 REVERSE-VIDEO AUTO.
020100         10  SS-HOLDER-NAME      PIC X(50) TO    WS-HOLDER-NAME-
020200-                    "ENTRY
020300             LINE  9 COLUMN 25   FOREGROUND-COLOR YELLOW
020400                                 REVERSE-VIDEO AUTO.
020500         10  LINE 12 BLANK LINE.
020600         10  LINE 13 BLANK LINE.
020700         10  LINE 15 BLANK LINE.
020800         10  LINE 17 BLANK LINE.
020900
021000 01  CONFIRM-SCREEN.
021100     05  LINE 12 BLANK LINE      BACKGROUND-COLOR BLACK.
021200     05                          PIC X(32)
021300             FROM  "Another account action to enter?"
021400         LINE 12 COLUMN  8
021500         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
021600     05                          PIC X(01) USING CONFIRM-SW
021700         LINE 12 COLUMN 40       BLINK AUTO
021800         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
021900     05  LINE 13 BLANK LINE      BACKGROUND-COLOR BLACK.
022000     05  LINE 13 COLUMN 19
022100                 VALUE "(Y/y: Yes, N/n: No)"
022200         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
022300
022400 01  ERROR-SCREEN.
022500     05  LINE 15 BLANK LINE      BACKGROUND-COLOR RED.
022600     05                          PIC X(40) FROM WS-ERROR-MESSAGE
022700         LINE 15 COLUMN  7
022800         BACKGROUND-COLOR RED    FOREGROUND-COLOR YELLOW.
022900
023000 01  CLEAR-ERROR-SCREEN.
023100     05  LINE 15 BLANK LINE      BACKGROUND-COLOR BLUE.
023200
023300 01  RESULT-SCREEN.
023400     05  LINE 17 BLANK LINE      BACKGROUND-COLOR BLUE.
023500     05                          PIC X(40) FROM WS-RESULT-MESSAGE
023600         LINE 17 COLUMN  7
023700         BACKGROUND-COLOR BLUE   FOREGROUND-COLOR GREEN.
023800
023900 01  CLEAR-RESULT-SCREEN.
024000     05  LINE 17 BLANK LINE      BACKGROUND-COLOR BLUE.
024100
024200******************************************************************
024300 PROCEDURE                   DIVISION.
024400*-----------------------------------------------------------------
024500* Main procedure
024600*-----------------------------------------------------------------
024700 100-MAINTAIN-ACCOUNT-MASTER.
024800     PERFORM 200-INITIATE-ACCOUNT-MAINT.
024900     PERFORM 200-PROCEED-ACCOUNT-MAINT UNTIL CONFIRM-NO.
025000     PERFORM 200-TERMINATE-ACCOUNT-MAINT.
025100
025200     STOP RUN.
025300
025400******************************************************************
025500 200-INITIATE-ACCOUNT-MAINT.
025600     PERFORM 300-OPEN-ACCOUNT-MASTER.
025700     PERFORM 300-GET-RUN-DATE.
025800     PERFORM 300-LOAD-ACCT-DIRECTORY.
025900     PERFORM 300-ASK-CONTINUE.
026000
026100*-----------------------------------------------------------------
026200 200-PROCEED-ACCOUNT-MAINT.
026300     PERFORM 300-ENTER-MAINT-REQUEST.
026400     EVALUATE TRUE
026500         WHEN WS-VALID-CREATE
026600             PERFORM 300-CREATE-ACCOUNT
026700         WHEN WS-VALID-DELETE
026800             PERFORM 300-DELETE-ACCOUNT
026850         WHEN WS-VALID-ID-LOOKUP
026870             PERFORM 300-LOOKUP-ACCOUNT-BY-ID
026880         WHEN WS-VALID-BROWSE
026890             PERFORM 300-BROWSE-ACCOUNT-DIRECTORY
026900         WHEN WS-VALID-LOOKUP
027000             PERFORM 300-LOOKUP-ACCOUNT
027100     END-EVALUATE.
027200     PERFORM 300-ASK-CONTINUE.
027300
027400*-----------------------------------------------------------------
027500 200-TERMINATE-ACCOUNT-MAINT.
027600     PERFORM 300-CLOSE-ACCOUNT-MASTER.
027700     DISPLAY ERASE "ACCOUNT MAINTENANCE JOB FINISHED!!! ".
027800
027900******************************************************************
028000 300-OPEN-ACCOUNT-MASTER.
028100     OPEN I-O ACCOUNT-MASTER-FILE.
028200
028300*-----------------------------------------------------------------
028400* same century-windowed date build as LDGPOST - see change log
028500* 98-12-04
028600*-----------------------------------------------------------------
028700 300-GET-RUN-DATE.
028800     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
028900     IF WS-SYS-YY < 50
029000         MOVE 20 TO WS-RUN-CENTURY
029100     ELSE
029200         MOVE 19 TO WS-RUN-CENTURY
029300     END-IF.
029400     MOVE WS-SYS-YY TO WS-RUN-YY.
029500     MOVE WS-SYS-MM TO WS-RUN-MM.
029600     MOVE WS-SYS-DD TO WS-RUN-DD.
029700
029800*-----------------------------------------------------------------
029900* builds the directory and the next-relative-key high-water
030000* mark from a straight sequential pass, GO TO style - see
030100* change log 92-05-19.
030200*-----------------------------------------------------------------
030300 300-LOAD-ACCT-DIRECTORY.
030400     MOVE ZERO TO WS-ACCT-DIR-COUNT.
030500     MOVE 1    TO WS-NEXT-RELKEY.
030600 300-LOAD-ACCT-DIRECTORY-LOOP.
030700     READ ACCOUNT-MASTER-FILE NEXT RECORD
030800         AT END GO TO 300-LOAD-ACCT-DIRECTORY-EXIT.
030900     ADD 1 TO WS-ACCT-DIR-COUNT.
031000     MOVE ACCT-NUMBER TO WS-DIR-ACCT-NUMBER(WS-ACCT-DIR-COUNT).
031100     MOVE WS-ACCT-RELATIVE-KEY TO WS-DIR-RELKEY(WS-ACCT-DIR-COUNT).
031200     IF WS-ACCT-RELATIVE-KEY NOT LESS THAN WS-NEXT-RELKEY
031300         COMPUTE WS-NEXT-RELKEY = WS-ACCT-RELATIVE-KEY + 1
031400     END-IF.
031500     GO TO 300-LOAD-ACCT-DIRECTORY-LOOP.
031600 300-LOAD-ACCT-DIRECTORY-EXIT.
031700     EXIT.
031800
031900*-----------------------------------------------------------------
032000 300-ASK-CONTINUE.
032100     DISPLAY CONFIRM-SCREEN.
032200     ACCEPT  CONFIRM-SCREEN.
032300
032400*-----------------------------------------------------------------
032500 300-ENTER-MAINT-REQUEST.
032600     PERFORM 400-DISPLAY-OPENING-SCREEN.
032700     PERFORM 400-ACCEPT-ACTION-CODE UNTIL WS-VALID-ACTION-CODE.
032750     IF WS-VALID-BROWSE
032760         CONTINUE
032770     ELSE
032780         IF WS-VALID-ID-LOOKUP
032790             PERFORM 400-ACCEPT-LOOKUP-RELKEY
032800         ELSE
032810             PERFORM 400-ACCEPT-ACCT-NUMBER
032820             IF WS-VALID-CREATE
033000                 PERFORM 400-ACCEPT-HOLDER-NAME
033100             END-IF
033150         END-IF
033180     END-IF.
033200
033300*-----------------------------------------------------------------
033400* CREATE: format checks, then the duplicate-number guard
033500* (error A002), then append.
033600*-----------------------------------------------------------------
033700 300-CREATE-ACCOUNT.
033800     PERFORM 400-VALIDATE-ACCOUNT-NUMBER.
033900     IF NOT WS-FORMAT-OK
034000         MOVE 'ACCOUNT NUMBER MUST BE 10-20 DIGITS'
034100                 TO WS-ERROR-MESSAGE
034200         DISPLAY ERROR-SCREEN
034300     ELSE
034400         PERFORM 400-VALIDATE-HOLDER-NAME
034500         IF NOT WS-FORMAT-OK
034600             MOVE 'HOLDER NAME MUST BE 2-50 CHARACTERS'
034700                     TO WS-ERROR-MESSAGE
034800             DISPLAY ERROR-SCREEN
034900         ELSE
035000             PERFORM 400-CHECK-DUPLICATE-ACCOUNT
035100             IF WS-ACCOUNT-FOUND
035200                 MOVE 'A002 - DUPLICATE ACCOUNT NUMBER'
035300                         TO WS-ERROR-MESSAGE
035400                 DISPLAY ERROR-SCREEN
035500             ELSE
035600                 PERFORM 400-WRITE-NEW-ACCOUNT-RECORD
035700                 MOVE 'ACCOUNT CREATED, BALANCE 0.00'
035800                         TO WS-RESULT-MESSAGE
035900                 DISPLAY RESULT-SCREEN
036000             END-IF
036100         END-IF
036200     END-IF.
036300
036400*-----------------------------------------------------------------
036500* DELETE: not-found guard (error A001), then the has-balance
036600* guard (error A003), then physically remove the record.
036700*-----------------------------------------------------------------
036800 300-DELETE-ACCOUNT.
036900     MOVE WS-ACCT-NUMBER-ENTRY TO WS-DIR-SEARCH-KEY.
037000     PERFORM 300-LOOKUP-ACCT-BY-DIRECTORY.
037100     IF NOT WS-ACCOUNT-FOUND
037200         MOVE 'A001 - ACCOUNT NOT FOUND' TO WS-ERROR-MESSAGE
037300         DISPLAY ERROR-SCREEN
037400     ELSE
037500         PERFORM 400-CHECK-DELETE-GUARD
037600         IF WS-DELETE-BLOCKED
037700             MOVE 'A003 - ACCOUNT HAS BALANCE' TO WS-ERROR-MESSAGE
037800             DISPLAY ERROR-SCREEN
037900         ELSE
038000             PERFORM 400-DELETE-ACCOUNT-RECORD
038100             MOVE 'ACCOUNT DELETED' TO WS-RESULT-MESSAGE
038200             DISPLAY RESULT-SCREEN
038300         END-IF
038400     END-IF.
038500
038600*-----------------------------------------------------------------
038700* LOOKUP: read-only, no control totals, no master rewrite.
038800*-----------------------------------------------------------------
038900 300-LOOKUP-ACCOUNT.
039000     MOVE WS-ACCT-NUMBER-ENTRY TO WS-DIR-SEARCH-KEY.
039100     PERFORM 300-LOOKUP-ACCT-BY-DIRECTORY.
039200     IF NOT WS-ACCOUNT-FOUND
039300         MOVE 'A001 - ACCOUNT NOT FOUND' TO WS-ERROR-MESSAGE
039400         DISPLAY ERROR-SCREEN
039500     ELSE
039600         PERFORM 900-TRACE-ACCOUNT-BALANCE
039700         MOVE ACCT-BALANCE TO WS-LOOKUP-BALANCE-EDIT
039800         STRING ACCT-HOLDER DELIMITED BY '  '
039900                ' BAL ' DELIMITED BY SIZE
040000                WS-LOOKUP-BALANCE-EDIT DELIMITED BY SIZE
040100                INTO WS-RESULT-MESSAGE
040200         DISPLAY RESULT-SCREEN
040300     END-IF.
040400
040420*-----------------------------------------------------------------
040430* ID-LOOKUP: same as LOOKUP above but by internal record number
040440* (relative key) instead of ACCT-NUMBER - no directory search,
040450* straight random READ.  For the teller who has been handed a
040460* relative-key number off a DASD dump or a reconcilement
040470* listing and has no account number to key against (change log
040480* 03-04-09, ticket TA-1103).
040490*-----------------------------------------------------------------
040495 300-LOOKUP-ACCOUNT-BY-ID.
040498     MOVE WS-LOOKUP-RELKEY-ENTRY TO WS-ACCT-RELATIVE-KEY.
040500     READ ACCOUNT-MASTER-FILE
040502         INVALID KEY
040504             MOVE 'N' TO WS-ACCOUNT-FOUND-SW
040506         NOT INVALID KEY
040508             MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
040510     END-READ.
040512     IF NOT WS-ACCOUNT-FOUND
040514         MOVE 'A001 - ACCOUNT NOT FOUND' TO WS-ERROR-MESSAGE
040516         DISPLAY ERROR-SCREEN
040518     ELSE
040520         PERFORM 900-TRACE-ACCOUNT-BALANCE
040522         MOVE ACCT-BALANCE TO WS-LOOKUP-BALANCE-EDIT
040524         STRING ACCT-HOLDER DELIMITED BY '  '
040526                ' BAL ' DELIMITED BY SIZE
040528                WS-LOOKUP-BALANCE-EDIT DELIMITED BY SIZE
040530                INTO WS-RESULT-MESSAGE
040532         DISPLAY RESULT-SCREEN
040534     END-IF.
040536
040538*-----------------------------------------------------------------
040540* BROWSE: read-only, no control totals, no master rewrite -
040542* walks the in-memory directory built at 300-LOAD-ACCT-DIRECTORY
040544* and DISPLAYs every account still on file (tombstoned entries
040546* left blank by 400-DELETE-ACCOUNT-RECORD are skipped) to the
040548* console, one line per account, for the teller who needs the
040550* whole list rather than one number at a time (change log
040552* 03-04-09, ticket TA-1103).
040554*-----------------------------------------------------------------
040556 300-BROWSE-ACCOUNT-DIRECTORY.
040558     MOVE ZERO TO WS-BROWSE-COUNT.
040560     PERFORM 500-DISPLAY-DIRECTORY-ENTRY
040562         VARYING WS-DIR-IDX FROM 1 BY 1
040564         UNTIL WS-DIR-IDX > WS-ACCT-DIR-COUNT.
040566     MOVE WS-BROWSE-COUNT TO WS-BROWSE-COUNT-EDIT.
040568     STRING 'ACCOUNTS LISTED TO CONSOLE - ' DELIMITED BY SIZE
040570            WS-BROWSE-COUNT-EDIT DELIMITED BY SIZE
040572            INTO WS-RESULT-MESSAGE
040574     DISPLAY RESULT-SCREEN.
040576
040580*-----------------------------------------------------------------
040600 300-LOOKUP-ACCT-BY-DIRECTORY.
040700     MOVE 'N' TO WS-DIR-FOUND-SW.
040800     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
040900     PERFORM 500-SEARCH-ACCT-DIRECTORY
041000         VARYING WS-DIR-IDX FROM 1 BY 1
041100         UNTIL WS-DIR-IDX > WS-ACCT-DIR-COUNT
041200             OR WS-DIR-FOUND-SW = 'Y'.
041300     IF WS-DIR-FOUND-SW = 'Y'
041400         MOVE WS-DIR-RELKEY(WS-DIR-MATCH-IDX)
041500                                 TO WS-ACCT-RELATIVE-KEY
041600         READ ACCOUNT-MASTER-FILE
041700             INVALID KEY
041800                 MOVE 'N' TO WS-ACCOUNT-FOUND-SW
041900             NOT INVALID KEY
042000                 MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
042100         END-READ
042200     END-IF.
042300
042400*-----------------------------------------------------------------
042500 300-CLOSE-ACCOUNT-MASTER.
042600     CLOSE ACCOUNT-MASTER-FILE.
042700
042800******************************************************************
042900 400-DISPLAY-OPENING-SCREEN.
043000     MOVE SPACES TO WS-ACTION-CODE WS-ACCT-NUMBER-ENTRY
043100                     WS-HOLDER-NAME-ENTRY.
043200     DISPLAY OPENING-SCREEN.
043300     DISPLAY CLEAR-ERROR-SCREEN.
043400     DISPLAY CLEAR-RESULT-SCREEN.
043500
043600*-----------------------------------------------------------------
043700 400-ACCEPT-ACTION-CODE.
043800     ACCEPT SS-ACTION-CODE.
043900
044000*-----------------------------------------------------------------
044100 400-ACCEPT-ACCT-NUMBER.
044200     ACCEPT SS-ACCT-NUMBER.
044300
044400*-----------------------------------------------------------------
044500 400-ACCEPT-HOLDER-NAME.
044600     ACCEPT SS-HOLDER-NAME.
044700
044720*-----------------------------------------------------------------
044740* internal record number entered for the I-lookup action code -
044760* see change log 03-04-09, ticket TA-1103
044780*-----------------------------------------------------------------
044800 400-ACCEPT-LOOKUP-RELKEY.
044820     ACCEPT SS-LOOKUP-RELKEY.
044840
044860*-----------------------------------------------------------------
044900* account number entered at the teller terminal must be 10-20
045000* numeric digits, zero-padded or left-justified in the 20-byte
045100* field (trailing spaces allowed, embedded spaces are not) - per
045150* branch operations standard for account numbering.
045200*-----------------------------------------------------------------
045300 400-VALIDATE-ACCOUNT-NUMBER.
045400     MOVE 'Y' TO WS-FORMAT-OK-SW.
045500     MOVE ZERO TO WS-DIGIT-COUNT.
045600     MOVE 'N' TO WS-TRAILING-SPACE-SW.
045700     PERFORM 500-SCAN-ACCT-NUMBER-CHAR
045800         VARYING WS-FORMAT-IDX FROM 1 BY 1
045900         UNTIL WS-FORMAT-IDX > 20.
046000     IF WS-DIGIT-COUNT < 10
046100         MOVE 'N' TO WS-FORMAT-OK-SW
046200     END-IF.
046300
046400*-----------------------------------------------------------------
046500* holder name must be 2-50 characters, measured up to the first
046600* trailing space - see change log 88-06-30 (ticket TA-0037).
046700*-----------------------------------------------------------------
046800 400-VALIDATE-HOLDER-NAME.
046900     MOVE ZERO TO WS-HOLDER-LENGTH.
047000     INSPECT WS-HOLDER-NAME-ENTRY TALLYING WS-HOLDER-LENGTH
047100         FOR CHARACTERS BEFORE INITIAL SPACE.
047200     IF WS-HOLDER-LENGTH < 2
047300         MOVE 'N' TO WS-FORMAT-OK-SW
047400     ELSE
047500         MOVE 'Y' TO WS-FORMAT-OK-SW
047600     END-IF.
047700
047800*-----------------------------------------------------------------
047900 400-CHECK-DUPLICATE-ACCOUNT.
048000     MOVE WS-ACCT-NUMBER-ENTRY TO WS-DIR-SEARCH-KEY.
048100     PERFORM 300-LOOKUP-ACCT-BY-DIRECTORY.
048200
048300*-----------------------------------------------------------------
048400* reject deletion of an account still carrying a balance (error
048500* A003) - see change log 93-02-08 (ticket TA-0588).
048600*-----------------------------------------------------------------
048700 400-CHECK-DELETE-GUARD.
048800     MOVE 'N' TO WS-DELETE-GUARD-SW.
048900     IF ACCT-BALANCE > ZERO
049000         MOVE 'Y' TO WS-DELETE-GUARD-SW
049100     END-IF.
049200
049300*-----------------------------------------------------------------
049400* new account balance is always initialized to 0.00, status
049500* ACTIVE, open date and last-activity date today.
049600*-----------------------------------------------------------------
049700 400-WRITE-NEW-ACCOUNT-RECORD.
049800     MOVE WS-NEXT-RELKEY TO WS-ACCT-RELATIVE-KEY.
049900     MOVE WS-ACCT-NUMBER-ENTRY TO ACCT-NUMBER.
050000     MOVE WS-HOLDER-NAME-ENTRY TO ACCT-HOLDER.
050100     MOVE ZERO TO ACCT-BALANCE.
050200     SET ACCT-STATUS-ACTIVE TO TRUE.
050300     MOVE WS-RUN-DATE-CCYYMMDD TO ACCT-OPEN-DATE.
050400     MOVE WS-RUN-DATE-CCYYMMDD TO ACCT-LAST-ACTIVITY-DATE.
050500     WRITE ACCOUNT-MASTER-RECORD
050600         INVALID KEY
050700             DISPLAY 'LDGACCT WRITE FAILED, ACCOUNT '
050800                     WS-ACCT-NUMBER-ENTRY
050900     END-WRITE.
051000     ADD 1 TO WS-ACCT-DIR-COUNT.
051100     MOVE WS-ACCT-NUMBER-ENTRY TO WS-DIR-ACCT-NUMBER(WS-ACCT-DIR-COUNT).
051200     MOVE WS-NEXT-RELKEY TO WS-DIR-RELKEY(WS-ACCT-DIR-COUNT).
051300     ADD 1 TO WS-NEXT-RELKEY.
051400
051500*-----------------------------------------------------------------
051600 400-DELETE-ACCOUNT-RECORD.
051700     DELETE ACCOUNT-MASTER-RECORD
051800         INVALID KEY
051900             DISPLAY 'LDGACCT DELETE FAILED, ACCOUNT '
052000                     WS-ACCT-NUMBER-ENTRY
052100     END-DELETE.
052200     MOVE SPACES TO WS-DIR-ACCT-NUMBER(WS-DIR-MATCH-IDX).
052300
052400******************************************************************
052500* table search / character-scan paragraphs - each PERFORMed
052600* out-of-line VARYING an index, never as an inline loop.
052700*-----------------------------------------------------------------
052800 500-SEARCH-ACCT-DIRECTORY.
052900     IF WS-DIR-ACCT-NUMBER(WS-DIR-IDX) = WS-DIR-SEARCH-KEY
053000         MOVE WS-DIR-IDX TO WS-DIR-MATCH-IDX
053100         MOVE 'Y' TO WS-DIR-FOUND-SW
053200     END-IF.
053300
053305*-----------------------------------------------------------------
053310* one line of the directory browse - tombstoned entries (blanked
053315* by 400-DELETE-ACCOUNT-RECORD) are skipped, only live entries
053320* are counted and displayed (change log 03-04-09, ticket TA-1103)
053325*-----------------------------------------------------------------
053330 500-DISPLAY-DIRECTORY-ENTRY.
053335     IF WS-DIR-ACCT-NUMBER(WS-DIR-IDX) NOT = SPACES
053340         ADD 1 TO WS-BROWSE-COUNT
053345         MOVE WS-DIR-RELKEY(WS-DIR-IDX) TO WS-BROWSE-RELKEY-EDIT
053350         DISPLAY 'LDGACCT DIRECTORY  ACCT# '
053355                 WS-DIR-ACCT-NUMBER(WS-DIR-IDX)
053360                 '  RELKEY ' WS-BROWSE-RELKEY-EDIT
053365     END-IF.
053370
053375*-----------------------------------------------------------------
053500* scans WS-ACCT-NUMBER-ENTRY left to right - digits accumulate
053600* WS-DIGIT-COUNT until the first trailing space is hit, any
053700* character after that must also be a space, any non-digit
053800* before that fails the format check outright.
053900*-----------------------------------------------------------------
054000 500-SCAN-ACCT-NUMBER-CHAR.
054100     IF WS-TRAILING-SPACE-SEEN
054200         IF WS-ACCT-NUMBER-CHAR(WS-FORMAT-IDX) NOT = SPACE
054300             MOVE 'N' TO WS-FORMAT-OK-SW
054400         END-IF
054500     ELSE
054600         IF WS-ACCT-NUMBER-CHAR(WS-FORMAT-IDX) = SPACE
054700             MOVE 'Y' TO WS-TRAILING-SPACE-SW
054800         ELSE
054900             IF WS-ACCT-NUMBER-CHAR(WS-FORMAT-IDX) NOT NUMERIC
055000                 MOVE 'N' TO WS-FORMAT-OK-SW
055100             ELSE
055200                 ADD 1 TO WS-DIGIT-COUNT
055300             END-IF
055400         END-IF
055500     END-IF.
055600
055700******************************************************************
055800* displays the looked-up account's packed balance for the
055900* reconcilement run - only fires when WS-MAINT-TRACE-ON, see
056000* change log 95-09-11
056100*-----------------------------------------------------------------
056200 900-TRACE-ACCOUNT-BALANCE.
056300     IF WS-MAINT-TRACE-ON
056400         MOVE ACCT-BALANCE TO WS-BALANCE-TRACE-PACKED
056500         DISPLAY 'LDGACCT LOOKUP BALANCE PACKED '
056600                 WS-BALANCE-TRACE-X
056700     END-IF.
