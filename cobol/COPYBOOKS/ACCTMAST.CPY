000100******************************************************************
000200*    ACCTMAST.CPY
000300*    Ledger Account Master record layout.
000400*    One occurrence per open or closed deposit account.
000500*    Shared by LDGPOST, LDGACCT and LDGREORG - keep the three
000600*    FD's in step with this copybook, do NOT hand-key the
000700*    fields into a program again.
000800*------------------------------------------------------------
000900*    88-03  RGK  Laid out for the RELATIVE-file rebuild -
001000*                see LDGREORG.  Balance carried COMP-3 per
001100*                Trust Accounting standard TA-4.
001200*    97-03  RGK  Added ACCT-STATUS-CODE and the two activity
001300*                dates for the CIF conversion (ticket TA-1129).
001400*    99-11  LDW  Y2K - ACCT-OPEN-DATE / ACCT-LAST-ACTIVITY-DATE
001500*                already CCYYMMDD, no change required, entry
001600*                made for the Y2K certification binder.
001700******************************************************************
001800 01  ACCOUNT-MASTER-RECORD.
001900*    account number, 10-20 numeric digits, left justified
002000*    zero padded in the 20 byte field - see LDGACCT for the
002100*    intake edit
002200     05  ACCT-NUMBER                 PIC X(20).
002300*    name of the account holder of record
002400     05  ACCT-HOLDER                 PIC X(50).
002500*    current ledger balance, won, 2 implied decimals, packed
002600     05  ACCT-BALANCE                PIC S9(13)V99 COMP-3.
002700*    A = active, C = closed - closed accounts are removed from
002800*    the master by LDGACCT before this byte would ever show C,
002900*    it is carried for the day we start soft-deleting
003000     05  ACCT-STATUS-CODE            PIC X(01).
003100         88  ACCT-STATUS-ACTIVE               VALUE 'A'.
003200         88  ACCT-STATUS-CLOSED               VALUE 'C'.
003300*    CCYYMMDD the account was opened by LDGACCT
003400     05  ACCT-OPEN-DATE              PIC 9(08).
003500*    CCYYMMDD of the last successful posting against this
003600*    account, maintained by LDGPOST at rewrite time
003700     05  ACCT-LAST-ACTIVITY-DATE     PIC 9(08).
003800     05  FILLER                      PIC X(05).
