000100******************************************************************
000200*    REJLOG.CPY
000300*    Reject-log record layout - one occurrence per movement
000400*    request that LDGPOST turned away without posting.  Read
000500*    back by LDGRPT to break the run-summary rejection count
000600*    out by reason - TRANSACTION-HISTORY never carries a FAILED
000700*    row, this file is the only trace of a rejected request.
000800*------------------------------------------------------------
000900*    93-05  RGK  Split out of TXNHIST when TXN-STATUS = FAILED
001000*                was retired (ticket TA-0651) - see TXNHIST.CPY.
001100******************************************************************
001200 01  REJECT-LOG-RECORD.
001300*    DEPOSIT, WITHDRAW or TRANSFER, copied from the request
001400     05  RL-REQ-TYPE                 PIC X(08).
001500     05  RL-FROM-ACCT                PIC X(20).
001600     05  RL-TO-ACCT                  PIC X(20).
001700*    amount requested, won, 2 implied decimals, packed
001800     05  RL-AMOUNT                   PIC S9(13)V99 COMP-3.
001900     05  RL-IDEM-KEY                 PIC X(64).
002000*    A002/A003 account-service, T001/T002/T003/T004/T005 posting
002100     05  RL-REASON-CODE              PIC X(04).
002200         88  RL-DUPLICATE-ACCOUNT           VALUE 'A002'.
002300         88  RL-ACCOUNT-HAS-BALANCE         VALUE 'A003'.
002400         88  RL-INSUFFICIENT-BALANCE        VALUE 'T001'.
002500         88  RL-DAILY-WITHDRAWAL-LIMIT      VALUE 'T002'.
002600         88  RL-DAILY-TRANSFER-LIMIT        VALUE 'T003'.
002700         88  RL-ACCOUNT-NOT-FOUND           VALUE 'T004'.
002800         88  RL-SAME-ACCOUNT-TRANSFER       VALUE 'T005'.
002900     05  RL-REASON-TEXT              PIC X(30).
003000*    CCYYMMDD the request was rejected
003100     05  RL-REJECT-DATE              PIC 9(08).
003200     05  FILLER                      PIC X(06).
