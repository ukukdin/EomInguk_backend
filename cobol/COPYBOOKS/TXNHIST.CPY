000100******************************************************************
000200*    TXNHIST.CPY
000300*    Transaction-history record layout - one occurrence per
000400*    posted leg (a transfer posts two: the OUT leg and the IN
000500*    leg).  Write-once ledger file, one file per LDGPOST run.
000600*------------------------------------------------------------
000700*    88-03  RGK  Original layout.
000800*    93-05  RGK  Added TXN-IDEM-KEY and TXN-STATUS for the
000900*                re-submission project (ticket TA-0651) - only
001000*                SUCCESS rows are ever written, FAILED requests
001100*                are logged to REJLOG instead.
001200*    99-11  LDW  Y2K - TXN-DATE already CCYYMMDD, entry made
001300*                for the Y2K certification binder.
001400******************************************************************
001500 01  TRANSACTION-HISTORY-RECORD.
001600*    sequential id, assigned by LDGPOST when the row is written
001700     05  TXN-ID                      PIC 9(09).
001800*    DEPOSIT, WITHDRAWAL, TRANSFER_OUT or TRANSFER_IN
001900     05  TXN-TYPE                    PIC X(12).
002000*    principal amount of the movement, always positive, packed
002100     05  TXN-AMOUNT                  PIC S9(13)V99 COMP-3.
002200*    fee charged, zero unless TXN-TYPE is TRANSFER_OUT
002300     05  TXN-FEE                     PIC S9(13)V99 COMP-3.
002400*    account this history row belongs to (whose ledger it is on)
002500     05  TXN-OWNER-ACCT              PIC X(20).
002600*    source account, spaces if not applicable (e.g. DEPOSIT)
002700     05  TXN-FROM-ACCT               PIC X(20).
002800*    destination account, spaces if not applicable
002900     05  TXN-TO-ACCT                 PIC X(20).
003000*    owner account balance immediately after this leg posted
003100     05  TXN-BALANCE-AFTER           PIC S9(13)V99 COMP-3.
003200*    SUCCESS or FAILED - the batch only ever writes SUCCESS
003300     05  TXN-STATUS                  PIC X(09).
003400*    caller-supplied idempotency key, spaces if none - carried
003500*    on the OUT leg of a transfer only, never the IN leg
003600     05  TXN-IDEM-KEY                PIC X(64).
003700*    posting date, CCYYMMDD
003800     05  TXN-DATE                    PIC 9(08).
003900     05  FILLER                      PIC X(06).
