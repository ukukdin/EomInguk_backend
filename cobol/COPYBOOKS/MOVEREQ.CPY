000100******************************************************************
000200*    MOVEREQ.CPY
000300*    Movement-request record layout - one row drives one posting
000400*    attempt in LDGPOST.  Feed is produced by the branch capture
000500*    system and dropped to us as the overnight movement file.
000600*------------------------------------------------------------
000700*    88-03  RGK  Original layout.
000800*    92-08  RGK  Widened REQ-IDEM-KEY to 64 to match the
000900*                on-line front end's request-token length
001000*                (ticket TA-0447).
001100******************************************************************
001200 01  MOVEMENT-REQUEST-RECORD.
001300*    DEPOSIT, WITHDRAW or TRANSFER
001400     05  REQ-TYPE                    PIC X(08).
001500*    account to debit (WITHDRAW/TRANSFER) or credit (DEPOSIT)
001600     05  REQ-FROM-ACCT               PIC X(20).
001700*    destination account, TRANSFER only, spaces otherwise
001800     05  REQ-TO-ACCT                 PIC X(20).
001900*    amount requested, won, 2 implied decimals, packed
002000     05  REQ-AMOUNT                  PIC S9(13)V99 COMP-3.
002100*    idempotency token from the capturing system, spaces if none
002200     05  REQ-IDEM-KEY                PIC X(64).
002300     05  FILLER                      PIC X(08).
